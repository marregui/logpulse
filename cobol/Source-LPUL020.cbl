000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL020.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  1994-06-08.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - CLF LINE PARSER                                    *
001100*                                                               *
001200* CALLed by LPUL010 once per raw access-log line.  Splits the   *
001300* fixed CLF grammar into its seven fields, validates METHOD,    *
001400* DATETIME, STATUS and BYTES, and derives SECTION from the      *
001500* request RESOURCE.  A line that fails any check is handed back *
001600* with LK-PARSE-RESULT-SW set to 'N' and a short reason - it is *
001700* never placed in the cache, per the "skip a bad card, don't    *
001800* abend the run" rule this shop has followed since the card-    *
001900* reader days.                                                  *
002000*                                                               *
002100* Date       UserID    Description                              *
002200* ---------- --------  ---------------------------------------- *
002300* 1994-06-08 RJ        Original program - split and validate a  *
002400*                      fixed-width EDI segment for the vendor   *
002500*                      feed edit run.                           *
002600* 1995-04-19 RJF       Added the two-character segment-type     *
002700*                      88-levels the edit run needed.           *
002800* 1999-01-11 RJ        Y2K - date sub-field widened to 4-digit  *
002900*                      year; old 2-digit branch removed after   *
003000*                      the 1999-03 parallel run signed off.     *
003100* 2003-08-06 GLT       Rewrote the token scan using UNSTRING    *
003200*                      instead of nested INSPECT TALLYING.      *
003300* 2018-05-14 RJ        Reworked for the LogPulse project - this *
003400*                      program now edits one CLF access-log     *
003500*                      line instead of an EDI segment (ticket   *
003600*                      LP-0002).                                *
003700* 2018-06-19 RJF       Added SECTION derivation from RESOURCE   *
003800*                      (ticket LP-0006).                        *
003900* 2018-09-03 GLT       Added the month-name DATETIME variant -  *
004000*                      some upstream servers log full month     *
004100*                      names instead of digits (ticket LP-0014).*
004110* 2019-05-22 GLT       Widened LK-RAW-LINE and the UNSTRING work *
004120*                      areas to 512 bytes to match LPUL010's new *
004130*                      record size - the old 80-byte pre-bracket *
004140*                      area could not hold a max-width HOST plus *
004150*                      IDENT plus AUTH-USER (ticket LP-0033).    *
004200*                                                               *
004300*****************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER.  IBM-370.
004700 OBJECT-COMPUTER.  IBM-370.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300*****************************************************************
005400* DEFINE LOCAL VARIABLES                                        *
005500*****************************************************************
005600 01  WK-TOKEN-COUNT         PIC  S9(04) COMP   VALUE ZEROES.
005700 01  WK-SUB                 PIC  S9(04) COMP   VALUE ZEROES.
005800 01  WK-SLASH-COUNT         PIC  S9(04) COMP   VALUE ZEROES.
005900 01  WK-FIRST-SLASH         PIC  S9(04) COMP   VALUE ZEROES.
006000 01  WK-SECOND-SLASH        PIC  S9(04) COMP   VALUE ZEROES.
006100 01  WK-RESOURCE-LEN        PIC  S9(04) COMP   VALUE ZEROES.
006200 01  ONE                    PIC  S9(04) COMP   VALUE 1.
006300 01  TWO                    PIC  S9(04) COMP   VALUE 2.
006400
006500 01  WK-LINE-WORK           PIC  X(512) VALUE SPACES.
006600 01  WK-PRE-BRACKET         PIC  X(100) VALUE SPACES.
006700 01  WK-DATETIME-TEXT       PIC  X(40)  VALUE SPACES.
006800 01  WK-POST-BRACKET        PIC  X(440) VALUE SPACES.
006900 01  WK-QUOTED-REQUEST      PIC  X(120) VALUE SPACES.
007000 01  WK-TAIL-TEXT           PIC  X(150) VALUE SPACES.
007100
007200 01  WK-TOKEN-01            PIC  X(39)  VALUE SPACES.
007300 01  WK-TOKEN-02            PIC  X(20)  VALUE SPACES.
007400 01  WK-TOKEN-03            PIC  X(20)  VALUE SPACES.
007500 01  WK-TOKEN-METHOD        PIC  X(07)  VALUE SPACES.
007600 01  WK-TOKEN-RESOURCE      PIC  X(80)  VALUE SPACES.
007700 01  WK-TOKEN-PROTOCOL      PIC  X(12)  VALUE SPACES.
007800 01  WK-TOKEN-VERSION       PIC  X(03)  VALUE SPACES.
007900 01  WK-TOKEN-STATUS        PIC  X(06)  VALUE SPACES.
008000 01  WK-TOKEN-BYTES         PIC  X(11)  VALUE SPACES.
008100
008200 01  WK-STATUS-NUM          PIC  9(03) VALUE ZEROES.
008300 01  WK-BYTES-NUM           PIC  9(09) VALUE ZEROES.
008400
008500 01  WK-GOOD-SW             PIC  X(01) VALUE 'Y'.
008600     88  WK-STILL-GOOD         VALUE 'Y'.
008700     88  WK-NOW-BAD            VALUE 'N'.
008800
008900*****************************************************************
009000* Byte-array view of RESOURCE, used to walk it looking for the  *
009100* first two "/" characters without INSPECT TALLYING bookkeeping.*
009200*****************************************************************
009300 01  WK-RESOURCE-BYTES  REDEFINES WK-TOKEN-RESOURCE.
009400     05  WK-RESOURCE-BYTE       PIC  X(01) OCCURS 80 TIMES.
009500
009600*****************************************************************
009700* Split view of the bracketed DATETIME text - either digit or   *
009800* month-name form, distinguished by whether byte 4 is numeric.  *
009900*****************************************************************
010000 01  WK-DATETIME-DIGIT  REDEFINES WK-DATETIME-TEXT.
010100     05  WK-DD-DIGIT            PIC  X(02).
010200     05  FILLER                 PIC  X(01).
010300     05  WK-MM-DIGIT            PIC  X(02).
010400     05  FILLER                 PIC  X(01).
010500     05  WK-YYYY-DIGIT          PIC  X(04).
010600     05  FILLER                 PIC  X(01).
010700     05  WK-HH-DIGIT            PIC  X(02).
010800     05  FILLER                 PIC  X(01).
010900     05  WK-MN-DIGIT            PIC  X(02).
011000     05  FILLER                 PIC  X(01).
011100     05  WK-SS-DIGIT            PIC  X(02).
011200     05  FILLER                 PIC  X(24).
011300
011400 01  WK-DATETIME-NAMED  REDEFINES WK-DATETIME-TEXT.
011500     05  WK-DD-NAMED            PIC  X(02).
011600     05  FILLER                 PIC  X(01).
011700     05  WK-MMM-NAMED           PIC  X(09).
011800     05  FILLER                 PIC  X(01).
011900     05  WK-YYYY-NAMED          PIC  X(04).
012000     05  FILLER                 PIC  X(01).
012100     05  WK-HH-NAMED            PIC  X(02).
012200     05  FILLER                 PIC  X(01).
012300     05  WK-MN-NAMED            PIC  X(02).
012400     05  FILLER                 PIC  X(01).
012500     05  WK-SS-NAMED            PIC  X(02).
012600     05  FILLER                 PIC  X(15).
012700
012800 01  WK-MONTH-TABLE-DATA.
012900     05  FILLER  PIC X(12) VALUE 'JAN01FEB0203'.
013000     05  FILLER  PIC X(12) VALUE 'MAR03APR0405'.
013100     05  FILLER  PIC X(12) VALUE 'MAY05JUN0607'.
013200     05  FILLER  PIC X(12) VALUE 'JUL07AUG0809'.
013300     05  FILLER  PIC X(12) VALUE 'SEP09OCT1011'.
013400     05  FILLER  PIC X(06) VALUE 'NOV11 '.
013500     05  FILLER  PIC X(06) VALUE 'DEC12 '.
013600 01  WK-MONTH-TABLE  REDEFINES WK-MONTH-TABLE-DATA.
013700     05  WK-MONTH-ENTRY  OCCURS 12 TIMES INDEXED BY WK-MO-IX.
013800         10  WK-MONTH-NAME      PIC  X(03).
013900         10  WK-MONTH-NUMBER    PIC  X(02).
014000
014100*****************************************************************
014200* LINKAGE SECTION - the parser communication area (LK-PARSE-    *
014300* AREA, defined identically in every calling program) and the   *
014400* output CLF-LOG-RECORD (COPY LPULCLC).                          *
014500*****************************************************************
014600 LINKAGE SECTION.
014700 01  LK-PARSE-AREA.
014800     05  LK-RAW-LINE            PIC  X(512).
014900     05  LK-PARSE-RESULT-SW     PIC  X(01).
015000         88  LK-PARSE-OK           VALUE 'Y'.
015100         88  LK-PARSE-BAD          VALUE 'N'.
015200     05  LK-PARSE-REASON        PIC  X(30).
015300     05  FILLER                 PIC  X(05) VALUE SPACES.
015400
015500 COPY LPULCLC.
015600
015700 PROCEDURE DIVISION USING LK-PARSE-AREA, CL-LOG-RECORD.
015800
015900*****************************************************************
016000* Main process - split, validate, and derive, in that order.   *
016100*****************************************************************
016200     MOVE 'Y'                       TO WK-GOOD-SW.
016300     MOVE LK-RAW-LINE               TO WK-LINE-WORK.
016400     MOVE SPACES                    TO CL-LOG-RECORD.
016500     MOVE 'N'                       TO CL-VALID-SW.
016600
016700     PERFORM 1000-SPLIT-TOKENS      THRU 1000-EXIT.
016800
016900     IF  WK-STILL-GOOD
017000         PERFORM 1100-VALIDATE-METHOD  THRU 1100-EXIT.
017100
017200     IF  WK-STILL-GOOD
017300         PERFORM 1200-PARSE-DATETIME   THRU 1200-EXIT.
017400
017500     IF  WK-STILL-GOOD
017600         PERFORM 1300-VALIDATE-STATUS-BYTES THRU 1300-EXIT.
017700
017800     IF  WK-STILL-GOOD
017900         PERFORM 1400-DERIVE-SECTION   THRU 1400-EXIT.
018000
018100     IF  WK-STILL-GOOD
018200         MOVE 'Y'                   TO CL-VALID-SW
018300         MOVE 'Y'                   TO LK-PARSE-RESULT-SW
018400     ELSE
018500         MOVE 'N'                   TO LK-PARSE-RESULT-SW.
018600
018700     GOBACK.
018800
018900*****************************************************************
019000* 1000-SPLIT-TOKENS.  Break the line at the "[" and the two "   *
019100* quote marks into the five grammar segments, then UNSTRING the *
019200* segments outside the quotes on spaces.                        *
019300*****************************************************************
019400 1000-SPLIT-TOKENS.
019500     UNSTRING WK-LINE-WORK DELIMITED BY '['
019600         INTO WK-PRE-BRACKET, WK-POST-BRACKET.
019700
019800     UNSTRING WK-POST-BRACKET DELIMITED BY ']'
019900         INTO WK-DATETIME-TEXT, WK-TAIL-TEXT.
020000
020100     UNSTRING WK-TAIL-TEXT DELIMITED BY '"'
020200         INTO WK-TOKEN-01, WK-QUOTED-REQUEST, WK-TAIL-TEXT.
020300
020400     UNSTRING WK-PRE-BRACKET DELIMITED BY SPACE
020500         INTO WK-TOKEN-01, WK-TOKEN-02, WK-TOKEN-03
020600         COUNT IN WK-TOKEN-COUNT.
020700
020800     IF  WK-TOKEN-COUNT NOT EQUAL 3
020900         MOVE 'N'                   TO WK-GOOD-SW
021000         MOVE 'BAD GRAMMAR - 3 LEADING TOKENS'
021100                                     TO LK-PARSE-REASON.
021200
021300     IF  WK-STILL-GOOD
021400         UNSTRING WK-QUOTED-REQUEST DELIMITED BY SPACE
021500             INTO WK-TOKEN-METHOD, WK-TOKEN-RESOURCE,
021600                  WK-TOKEN-PROTOCOL.
021700
021800     IF  WK-STILL-GOOD
021900         UNSTRING WK-TAIL-TEXT DELIMITED BY SPACE
022000             INTO WK-TOKEN-STATUS, WK-TOKEN-BYTES.
022100
022200     IF  WK-STILL-GOOD
022300     IF  WK-TOKEN-STATUS EQUAL SPACES
022400     OR  WK-TOKEN-BYTES  EQUAL SPACES
022500         MOVE 'N'                   TO WK-GOOD-SW
022600         MOVE 'BAD GRAMMAR - STATUS/BYTES MISSING'
022700                                     TO LK-PARSE-REASON.
022800
022900     IF  WK-STILL-GOOD
023000         MOVE WK-TOKEN-01           TO CL-HOST
023100         MOVE WK-TOKEN-02           TO CL-IDENT
023200         MOVE WK-TOKEN-03           TO CL-AUTH-USER
023300         MOVE WK-TOKEN-RESOURCE     TO CL-RESOURCE.
023400
023500     IF  WK-TOKEN-PROTOCOL (1:5) EQUAL 'HTTP/'
023600         MOVE WK-TOKEN-PROTOCOL (6:3) TO CL-VERSION
023700     ELSE
023800         IF  WK-STILL-GOOD
023900             MOVE 'N'               TO WK-GOOD-SW
024000             MOVE 'BAD GRAMMAR - NO HTTP/VERSION'
024100                                     TO LK-PARSE-REASON.
024200
024300 1000-EXIT.
024400     EXIT.
024500
024600*****************************************************************
024700* 1100-VALIDATE-METHOD.  Must be one of the seven enumerated,   *
024800* case-sensitive, upper-case HTTP methods.                       *
024900*****************************************************************
025000 1100-VALIDATE-METHOD.
025100     MOVE WK-TOKEN-METHOD           TO CL-METHOD.
025200
025300     IF  CL-METHOD-VALID
025400         NEXT SENTENCE
025500     ELSE
025600         MOVE 'N'                   TO WK-GOOD-SW
025700         MOVE 'BAD METHOD'          TO LK-PARSE-REASON.
025800
025900 1100-EXIT.
026000     EXIT.
026100
026200*****************************************************************
026300* 1200-PARSE-DATETIME.  Accept dd/MM/yyyy or dd/MMMM/yyyy, both  *
026400* followed by :HH:mm:ss and a zone offset this shop discards -  *
026500* the CLF-LOG-RECORD carries UTC seconds only.                   *
026600*****************************************************************
026700 1200-PARSE-DATETIME.
026800     IF  WK-DATETIME-TEXT (3:1) EQUAL '/'
026900     IF  WK-DD-DIGIT NUMERIC
027000     IF  WK-MM-DIGIT NUMERIC
027100         MOVE WK-DD-DIGIT           TO CL-TS-DD
027200         MOVE WK-MM-DIGIT           TO CL-TS-MM
027300         MOVE WK-YYYY-DIGIT         TO CL-TS-YYYY
027400         MOVE WK-HH-DIGIT           TO CL-TS-HH
027500         MOVE WK-MN-DIGIT           TO CL-TS-MN
027600         MOVE WK-SS-DIGIT           TO CL-TS-SS.
027700
027800     IF  CL-TS-YYYY EQUAL ZEROES
027900         PERFORM 1210-PARSE-NAMED-MONTH THRU 1210-EXIT.
028000
028100     IF  CL-TS-YYYY EQUAL ZEROES
028200         MOVE 'N'                   TO WK-GOOD-SW
028300         MOVE 'BAD DATETIME'        TO LK-PARSE-REASON.
028400
028500     IF  WK-STILL-GOOD
028600     IF  CL-TS-DD NOT NUMERIC
028700     OR  CL-TS-MM NOT NUMERIC
028800     OR  CL-TS-HH NOT NUMERIC
028900     OR  CL-TS-MN NOT NUMERIC
029000     OR  CL-TS-SS NOT NUMERIC
029100         MOVE 'N'                   TO WK-GOOD-SW
029200         MOVE 'BAD DATETIME'        TO LK-PARSE-REASON.
029300
029400 1200-EXIT.
029500     EXIT.
029600
029700*****************************************************************
029800* 1210-PARSE-NAMED-MONTH.  Look up a full month name against    *
029900* the shop's month-name/month-number table.                      *
030000*****************************************************************
030100 1210-PARSE-NAMED-MONTH.
030200     MOVE WK-DD-NAMED               TO CL-TS-DD.
030300     MOVE WK-YYYY-NAMED             TO CL-TS-YYYY.
030400     MOVE WK-HH-NAMED                TO CL-TS-HH.
030500     MOVE WK-MN-NAMED                TO CL-TS-MN.
030600     MOVE WK-SS-NAMED                TO CL-TS-SS.
030700
030800     SET WK-MO-IX TO 1.
030900     PERFORM 1220-SCAN-MONTH-TABLE  THRU 1220-EXIT
031000         UNTIL WK-MO-IX GREATER THAN 12
031100         OR    WK-MONTH-NAME (WK-MO-IX) EQUAL
031200                                  WK-MMM-NAMED (1:3).
031300
031400     IF  WK-MO-IX GREATER THAN 12
031500         MOVE ZEROES                TO CL-TS-YYYY
031600     ELSE
031700         MOVE WK-MONTH-NUMBER (WK-MO-IX) TO CL-TS-MM.
031800
031900 1210-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* 1220-SCAN-MONTH-TABLE.  Advance the month-table index by one. *
032400*****************************************************************
032500 1220-SCAN-MONTH-TABLE.
032600     SET WK-MO-IX UP BY 1.
032700
032800 1220-EXIT.
032900     EXIT.
033000
033100*****************************************************************
033200* 1300-VALIDATE-STATUS-BYTES.  STATUS must be a 3-digit code in *
033300* range 100-599; BYTES must be a non-negative integer.          *
033400*****************************************************************
033500 1300-VALIDATE-STATUS-BYTES.
033600     IF  WK-TOKEN-STATUS (1:3) NUMERIC
033700         MOVE WK-TOKEN-STATUS (1:3) TO WK-STATUS-NUM
033800         MOVE WK-STATUS-NUM         TO CL-STATUS
033900     ELSE
034000         MOVE 'N'                   TO WK-GOOD-SW
034100         MOVE 'BAD STATUS'          TO LK-PARSE-REASON.
034200
034300     IF  WK-STILL-GOOD
034400     IF  NOT CL-STATUS-IN-RANGE
034500         MOVE 'N'                   TO WK-GOOD-SW
034600         MOVE 'STATUS OUT OF RANGE' TO LK-PARSE-REASON.
034700
034800     IF  WK-STILL-GOOD
034900     IF  WK-TOKEN-BYTES NUMERIC
035000         MOVE WK-TOKEN-BYTES        TO WK-BYTES-NUM
035100         MOVE WK-BYTES-NUM          TO CL-BYTES
035200     ELSE
035300         MOVE 'N'                   TO WK-GOOD-SW
035400         MOVE 'BAD BYTES'           TO LK-PARSE-REASON.
035500
035600 1300-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000* 1400-DERIVE-SECTION.  SECTION = RESOURCE from the first "/"   *
036100* up to (not including) the second "/".  Fewer than two "/" in  *
036200* RESOURCE leaves SECTION blank - the record is still valid,     *
036300* just excluded from per-section counting downstream.            *
036400*****************************************************************
036500 1400-DERIVE-SECTION.
036600     MOVE ZEROES                    TO WK-FIRST-SLASH
036700                                        WK-SECOND-SLASH
036800                                        WK-SLASH-COUNT
036900                                        WK-RESOURCE-LEN.
037000     MOVE 'N'                       TO CL-HAS-SECTION-SW.
037100
037200     PERFORM 1410-SCAN-SLASH        THRU 1410-EXIT
037300         VARYING WK-SUB FROM 1 BY 1
037400         UNTIL WK-SUB GREATER THAN 80.
037500
037600     IF  WK-FIRST-SLASH GREATER THAN ZEROES
037700     IF  WK-SECOND-SLASH GREATER THAN WK-FIRST-SLASH
037800         COMPUTE WK-RESOURCE-LEN =
037900                    WK-SECOND-SLASH - WK-FIRST-SLASH
038000         MOVE WK-TOKEN-RESOURCE (WK-FIRST-SLASH:WK-RESOURCE-LEN)
038100                                 TO CL-SECTION
038200         MOVE 'Y'                TO CL-HAS-SECTION-SW.
038300
038400 1400-EXIT.
038500     EXIT.
038600
038700*****************************************************************
038800* 1410-SCAN-SLASH.  Remember the position of the first two "/"  *
038900* characters seen in RESOURCE.                                  *
039000*****************************************************************
039100 1410-SCAN-SLASH.
039200     IF  WK-RESOURCE-BYTE (WK-SUB) EQUAL '/'
039300         ADD 1                      TO WK-SLASH-COUNT
039400         IF  WK-SLASH-COUNT EQUAL 1
039500             MOVE WK-SUB            TO WK-FIRST-SLASH
039600         ELSE
039700         IF  WK-SLASH-COUNT EQUAL 2
039800         IF  WK-SECOND-SLASH EQUAL ZEROES
039900             MOVE WK-SUB            TO WK-SECOND-SLASH.
040000
040100 1410-EXIT.
040200     EXIT.
