000100*****************************************************************
000200* Start - LogPulse error/skip message resources.                *
000300*****************************************************************
000400* Reference layout only - NOT COPY'd.  Per shop practice, each  *
000500* LPUL0nn program retypes its own 9990/9997/9999 paragraphs     *
000600* from this template rather than COPYing it, the same unwritten *
000700* habit this shop has always followed for its error-handling    *
000800* boilerplate.  Keep the message wording and paragraph numbers  *
000900* in step with this template when a new program is added to    *
001000* the suite.                                                     *
001100*****************************************************************
001200 01  SKIP-MESSAGE.
001300     02  FILLER             PIC  X(19) VALUE 'LPUL020 SKIPPED - '.
001400     02  SK-REASON          PIC  X(30) VALUE SPACES.
001500     02  FILLER             PIC  X(09) VALUE ' LINE#: '.
001600     02  SK-LINE-NUMBER     PIC  9(08) VALUE ZEROES.
001700
001800 01  FILE-STATUS-ERROR.
001900     02  FILLER             PIC  X(13) VALUE 'File Error   '.
002000     02  FE-DDNAME          PIC  X(08) VALUE SPACES.
002100     02  FILLER             PIC  X(01) VALUE SPACES.
002200     02  FILLER             PIC  X(13) VALUE 'FILE STATUS: '.
002300     02  FE-STATUS          PIC  X(02) VALUE SPACES.
002400     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
002500     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
002600
002700 01  RUN-ABEND-MESSAGE.
002800     02  FILLER             PIC  X(21) VALUE
002900                           'LOGPULSE RUN ABEND - '.
003000     02  AB-PROGRAM         PIC  X(08) VALUE SPACES.
003100     02  FILLER             PIC  X(02) VALUE SPACES.
003200     02  AB-REASON          PIC  X(40) VALUE SPACES.
003300
003400*****************************************************************
003500* 9990-SKIP-BAD-REC.  Malformed line - skip and continue, do    *
003600* not abort the run (equivalent of "ignoring a bad card").      *
003700*****************************************************************
003800 9990-SKIP-BAD-REC.
003900     MOVE WK-SKIP-REASON        TO SK-REASON.
004000     MOVE WK-LINES-READ         TO SK-LINE-NUMBER.
004100     DISPLAY SKIP-MESSAGE.
004200     ADD 1                      TO WK-SKIPPED-COUNT.
004300
004400 9990-EXIT.
004500     EXIT.
004600
004700*****************************************************************
004800* 9997-FILE-STATUS-ERROR.  Non-zero/non-EOF file status.        *
004900*****************************************************************
005000 9997-FILE-STATUS-ERROR.
005100     MOVE WK-FS-DDNAME          TO FE-DDNAME.
005200     MOVE WK-FS-CODE            TO FE-STATUS.
005300     MOVE WK-FS-PARAGRAPH       TO FE-PARAGRAPH.
005400     DISPLAY FILE-STATUS-ERROR.
005500     PERFORM 9999-ABEND-RUN THRU 9999-EXIT.
005600
005700 9997-EXIT.
005800     EXIT.
005900
006000*****************************************************************
006100* 9999-ABEND-RUN.  Unrecoverable condition - stop the job.      *
006200*****************************************************************
006300 9999-ABEND-RUN.
006400     MOVE WK-ABEND-REASON       TO AB-REASON.
006500     DISPLAY RUN-ABEND-MESSAGE.
006600     STOP RUN.
006700
006800 9999-EXIT.
006900     EXIT.
007000*****************************************************************
007100* End   - LogPulse error/skip message resources.                *
007200*****************************************************************
