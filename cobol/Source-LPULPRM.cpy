000100*****************************************************************
000200*                                                               *
000300* LogPulse - fixed run parameters.                              *
000400*                                                               *
000500* Stands in for a JCL PARM string; this shop's batch jobs take   *
000600* no other runtime parameter-passing mechanism, and this suite   *
000700* has never needed one - a period or threshold change goes      *
000800* through the same VALUE-clause-and-recompile cycle as any       *
000900* other fixed constant in the library.  Change the VALUE         *
001000* clauses below and recompile to retune a run; there is no       *
001100* runtime override.                                              *
001200*                                                               *
001300* Date       UserID    Description                              *
001400* ---------- --------  ---------------------------------------- *
001500* 2018-05-21 RJF       Original two-unit defaults (10s/120s).   *
001600*                                                               *
001700*****************************************************************
001800 01  PM-RUN-PARMS.
001900     02  PM-GS-PERIOD-SECS      PIC  9(05) VALUE 00010.
002000     02  PM-HT-PERIOD-SECS      PIC  9(05) VALUE 00120.
002100     02  PM-HT-THRESHOLD        PIC  9(05)V9(02) VALUE 00010.00.
002200     02  FILLER                 PIC  X(40) VALUE SPACES.
002300*****************************************************************
002400* End - fixed run parameters.                                   *
002500*****************************************************************
