000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL050.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  1994-07-20.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - UTC TIMESTAMP SERIAL CONVERTER                     *
001100*                                                               *
001200* CALLed by LPUL040 whenever the sub-bucket scan needs to place *
001300* a record's timestamp into an absolute-seconds line so bucket  *
001400* boundaries can be found by plain COMP subtraction.  LPUL010's *
001500* driving-tick loop and LPUL030's period math get by on their   *
001600* own comparable-timestamp REDEFINES and never needed the full  *
001700* day-count conversion this routine does.  Converts a           *
001800* broken-out YYYYMMDDHHMMSS timestamp into an absolute-seconds  *
001900* serial number, counting from 1600-03-01 (the shop's day-count *
002000* epoch, chosen only so the Gregorian leap-year rule needs no    *
002100* special case for year zero).  The serial has no meaning        *
002200* outside this run - it exists only so period-boundary and       *
002300* sub-bucket math can use plain COMP subtraction instead of      *
002400* six-field date arithmetic.                                     *
002500*                                                                *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1994-07-20 RJF       Original program - day-count serial for  *
002900*                      the aging report's retention-date math.  *
003000* 1996-11-04 RJ        Corrected the century leap-year rule      *
003100*                      (divisible by 400 exception).             *
003200* 1999-01-19 RJF       Y2K - accepts a 4-digit year on input;    *
003300*                      the old 2-digit windowing routine was     *
003400*                      removed after the 1999-Q1 parallel test.  *
003500* 2002-06-11 GLT       Added the HH:MM:SS portion to the serial  *
003600*                      for jobs that need sub-day precision.     *
003700* 2018-05-14 RJ        Reworked for the LogPulse project - now    *
003800*                      CALLed by the CLF reporting suite for     *
003900*                      period-boundary and sub-bucket arithmetic *
004000*                      (ticket LP-0003).                         *
004100*                                                                 *
004200*****************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-370.
004600 OBJECT-COMPUTER.  IBM-370.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200*****************************************************************
005300* DEFINE LOCAL VARIABLES                                        *
005400*****************************************************************
005500 01  WK-MONTH-ADJ           PIC  S9(08) COMP VALUE ZEROES.
005600 01  WK-ERA                 PIC  S9(08) COMP VALUE ZEROES.
005700 01  WK-YEAR-OF-ERA         PIC  S9(08) COMP VALUE ZEROES.
005800 01  WK-DAY-OF-ERA          PIC  S9(08) COMP VALUE ZEROES.
005900 01  WK-DAY-COUNT           PIC  S9(08) COMP VALUE ZEROES.
006000 01  WK-SECONDS-OF-DAY      PIC  S9(08) COMP VALUE ZEROES.
006100 01  WK-SECONDS-OF-DAY-ED  REDEFINES WK-SECONDS-OF-DAY
006200                              PIC S9(08).
006300 01  FOUR                   PIC  S9(08) COMP VALUE 4.
006400 01  HUNDRED                PIC  S9(08) COMP VALUE 100.
006500 01  FOUR-HUNDRED           PIC  S9(08) COMP VALUE 400.
006600 01  THREE-SIXTY-FIVE       PIC  S9(08) COMP VALUE 365.
006700 01  EIGHTY-SIX-FOUR-HUN    PIC  S9(08) COMP VALUE 86400.
006800 01  SIXTY                  PIC  S9(08) COMP VALUE 60.
006900 01  THIRTY-SIX-HUN         PIC  S9(08) COMP VALUE 3600.
007000
007100*****************************************************************
007200* Working copy of the broken-out date, adjusted so March is the *
007300* first month of the shop's "day-count year" - this is what     *
007400* lets February's leap day fall at the END of the internal year *
007500* instead of needing a special case in the middle of it.        *
007600*****************************************************************
007700 01  WK-ADJ-YEAR            PIC  S9(08) COMP VALUE ZEROES.
007800 01  WK-ADJ-MONTH           PIC  S9(08) COMP VALUE ZEROES.
007900
008000*****************************************************************
008100* Century/year-of-century split of the input year - carried over*
008200* from the pre-Y2K version of this routine, which windowed a    *
008300* 2-digit year against a fixed century.  Kept only so a REDEFINE*
008400* of the input year is available if a feed ever regresses to a  *
008500* 2-digit date; not exercised by the LogPulse call path.        *
008600*****************************************************************
008700 01  WK-YEAR-WINDOW-AREA.
008800     05  WK-YEAR-FULL           PIC  9(04) VALUE ZEROES.
008900 01  WK-YEAR-WINDOW-OLD  REDEFINES WK-YEAR-WINDOW-AREA.
009000     05  WK-YEAR-CENTURY        PIC  9(02).
009100     05  WK-YEAR-OF-CENTURY     PIC  9(02).
009200
009300*****************************************************************
009400* Packed view of the finished day count, used only by the       *
009500* PS.SYSPRINT day-count control report this routine has always  *
009600* fed on the overnight run.                                     *
009700*****************************************************************
009800 01  WK-DAY-COUNT-PACKED  REDEFINES WK-DAY-COUNT
009900                              PIC S9(08) COMP-3.
010000
010100*****************************************************************
010200* LINKAGE SECTION - the timestamp/serial exchange area, shared  *
010300* verbatim by every calling program (see LK-STAMP-AREA in each).*
010400*****************************************************************
010500 LINKAGE SECTION.
010600 01  LK-STAMP-AREA.
010700     05  LK-STAMP-YYYY          PIC  9(04).
010800     05  LK-STAMP-MM            PIC  9(02).
010900     05  LK-STAMP-DD            PIC  9(02).
011000     05  LK-STAMP-HH            PIC  9(02).
011100     05  LK-STAMP-MN            PIC  9(02).
011200     05  LK-STAMP-SS            PIC  9(02).
011300     05  LK-STAMP-ABS-N         PIC  S9(14) COMP.
011400     05  FILLER                 PIC  X(05) VALUE SPACES.
011500
011600 PROCEDURE DIVISION USING LK-STAMP-AREA.
011700
011800*****************************************************************
011900* Main process - day-count the date part, then add the time.   *
012000*****************************************************************
012100     PERFORM 1000-COMPUTE-DAY-COUNT THRU 1000-EXIT.
012200     PERFORM 2000-COMPUTE-SECONDS   THRU 2000-EXIT.
012300     GOBACK.
012400
012500*****************************************************************
012600* 1000-COMPUTE-DAY-COUNT.  Howard Hinnant's civil-from-days      *
012700* algorithm, restated with COMP working fields instead of the    *
012800* signed-integer-division tricks the textbook version uses -    *
012900* this shop's compiler truncates on integer divide the same way *
013000* either way, so the result matches to the day.                  *
013100*****************************************************************
013200 1000-COMPUTE-DAY-COUNT.
013300     MOVE LK-STAMP-YYYY             TO WK-ADJ-YEAR.
013400     MOVE LK-STAMP-MM               TO WK-ADJ-MONTH.
013500
013600     IF  WK-ADJ-MONTH LESS THAN 3
013700         SUBTRACT 1 FROM WK-ADJ-YEAR
013800         ADD 12 TO WK-ADJ-MONTH.
013900
014000     COMPUTE WK-ERA = WK-ADJ-YEAR / FOUR-HUNDRED.
014100     COMPUTE WK-YEAR-OF-ERA =
014200                WK-ADJ-YEAR - (WK-ERA * FOUR-HUNDRED).
014300
014400     COMPUTE WK-MONTH-ADJ =
014500                ((153 * (WK-ADJ-MONTH - 3)) + 2) / 5.
014600
014700     COMPUTE WK-DAY-OF-ERA =
014800                (WK-YEAR-OF-ERA * THREE-SIXTY-FIVE)
014900              + (WK-YEAR-OF-ERA / FOUR)
015000              - (WK-YEAR-OF-ERA / HUNDRED)
015100              + WK-MONTH-ADJ
015200              + LK-STAMP-DD - 1.
015300
015400     COMPUTE WK-DAY-COUNT =
015500                (WK-ERA * 146097) + WK-DAY-OF-ERA.
015600
015700 1000-EXIT.
015800     EXIT.
015900
016000*****************************************************************
016100* 2000-COMPUTE-SECONDS.  Add the time-of-day portion and hand   *
016200* back the finished serial.                                     *
016300*****************************************************************
016400 2000-COMPUTE-SECONDS.
016500     COMPUTE WK-SECONDS-OF-DAY =
016600                (LK-STAMP-HH * THIRTY-SIX-HUN)
016700              + (LK-STAMP-MN * SIXTY)
016800              + LK-STAMP-SS.
016900
017000     COMPUTE LK-STAMP-ABS-N =
017100                (WK-DAY-COUNT * EIGHTY-SIX-FOUR-HUN)
017200              + WK-SECONDS-OF-DAY.
017300
017400 2000-EXIT.
017500     EXIT.
