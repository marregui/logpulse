000100*****************************************************************
000200*                                                               *
000300* LogPulse - in-memory ordered log cache.                       *
000400*                                                               *
000500* Holds every parsed access-log record read so far that has not *
000600* yet been evicted by the longest-period reporting unit.  Kept  *
000700* sorted ascending by timestamp (stable for equal timestamps)   *
000800* by LPUL010's 2200-INSERT-SORTED.  CH-MAX-ENTRIES bounds the    *
000900* table to "at most one longest-period's worth of records" -    *
001000* the same growth limit the read-accumulate-dispatch-evict      *
001100* control loop enforces.                                        *
001200*                                                               *
001300* Both reporting units (LPUL030, LPUL040) receive this whole    *
001400* table by reference plus a CH-SLICE-LO/CH-SLICE-HI index pair  *
001500* computed by LPUL010 - they never receive a private copy of    *
001600* the slice.                                                    *
001700*                                                               *
001800* Date       UserID    Description                              *
001900* ---------- --------  ---------------------------------------- *
002000* 2018-05-21 RJF       Original cache table, 500-row bound.     *
002100* 2018-07-09 RJ        Raised bound to 2000 rows for the 120-   *
002200*                      second high-traffic-gauge period.        *
002300*                                                               *
002400*****************************************************************
002500 01  CH-CACHE-CONTROL.
002600     02  CH-MAX-ENTRIES         PIC  9(05) COMP VALUE 02000.
002700     02  CH-ENTRY-COUNT         PIC  9(05) COMP VALUE ZEROES.
002800     02  CH-SLICE-LO            PIC  9(05) COMP VALUE ZEROES.
002900     02  CH-SLICE-HI            PIC  9(05) COMP VALUE ZEROES.
003000     02  FILLER                 PIC  X(20) VALUE SPACES.
003100
003200 01  CH-CACHE-TABLE.
003300     02  CH-CACHE-ENTRY  OCCURS 2000 TIMES
003400                         INDEXED BY CH-IX CH-SIX.
003500         05  CH-HOST                PIC  X(39).
003600         05  CH-IDENT               PIC  X(20).
003700         05  CH-AUTH-USER           PIC  X(20).
003800         05  CH-TIMESTAMP.
003900             10  CH-TS-DATE.
004000                 15  CH-TS-YYYY     PIC  9(04).
004100                 15  CH-TS-MM       PIC  9(02).
004200                 15  CH-TS-DD       PIC  9(02).
004300             10  CH-TS-TIME.
004400                 15  CH-TS-HH       PIC  9(02).
004500                 15  CH-TS-MN       PIC  9(02).
004600                 15  CH-TS-SS       PIC  9(02).
004700         05  CH-TS-COMPARABLE  REDEFINES CH-TIMESTAMP PIC 9(14).
004800         05  CH-METHOD              PIC  X(07).
004900         05  CH-RESOURCE            PIC  X(80).
005000         05  CH-SECTION             PIC  X(40).
005100         05  CH-VERSION             PIC  X(03).
005200         05  CH-STATUS              PIC  9(03).
005300         05  CH-BYTES               PIC  9(09).
005400         05  CH-VALID-SW            PIC  X(01).
005500         05  CH-HAS-SECTION-SW      PIC  X(01).
005600         05  FILLER                 PIC  X(50).
005700*****************************************************************
005800* End - in-memory ordered log cache.                            *
005900*****************************************************************
