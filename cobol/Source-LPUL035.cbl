000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL035.
000300 AUTHOR.        GARY L TAYLOR.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  2004-03-30.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - GENERAL STATS BREAKDOWN TOP-10 RANKING HELPER      *
001100*                                                               *
001200* CALLed by LPUL030 once for each of its four breakdown tables  *
001300* (section, method, version, status category).  All four share *
001400* the same generic key/hit-count entry shape, so one CALLed     *
001500* helper does the ranking for all of them instead of repeating  *
001600* the sort logic four times in the caller.                      *
001700*                                                                *
001800* Sorts the table it is handed in place, descending by hit       *
001900* count and, for a tie, ascending by key - the same tie-break    *
002000* order the shop's older top-10 volume reports have always used.*
002100* LK-DISPLAY-COUNT comes back set to whichever is smaller, the   *
002200* table's entry count or 10; the caller only prints that many    *
002300* rows, but the full count underneath is unaffected by the cap. *
002400*                                                                *
002500* Date       UserID    Description                              *
002600* ---------- --------  ---------------------------------------- *
002700* 2004-03-30 GLT       Original program - top-10 ranking for the*
002800*                      retired region-volume-by-count report.   *
002900* 2011-08-17 RJ        Corrected the tie-break to sort equal     *
003000*                      counts ascending by key, not by original *
003100*                      table position (ticket unnumbered).       *
003200* 2018-05-14 RJF       Reworked for the LogPulse project - now   *
003300*                      shared by all four CLF breakdown tables   *
003400*                      instead of the single region table        *
003500*                      (ticket LP-0006).                         *
003600* 2019-02-11 GLT       LK-DISPLAY-COUNT now capped at 10          *
003700*                      regardless of table size (ticket LP-0021).*
003800*                                                                *
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER.  IBM-370.
004300 OBJECT-COMPUTER.  IBM-370.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900*****************************************************************
005000* DEFINE LOCAL VARIABLES                                        *
005100*****************************************************************
005200 01  WK-OUTER-SUB           PIC  S9(05) COMP VALUE ZEROES.
005300 01  WK-INNER-SUB           PIC  S9(05) COMP VALUE ZEROES.
005400 01  WK-BEST-SUB            PIC  S9(05) COMP VALUE ZEROES.
005500*****************************************************************
005600* Edited view of the best-ranked subscript, left over from a     *
005700* one-time abend trace added while chasing ticket LP-0021 - kept *
005800* in the source in case that trace ever needs turning back on.  *
005900*****************************************************************
006000 01  WK-BEST-SUB-ED  REDEFINES WK-BEST-SUB PIC S9(05).
006100 01  TEN                    PIC  S9(05) COMP VALUE 10.
006200
006300 01  WK-HOLD-ENTRY.
006400     05  WK-HOLD-KEY            PIC  X(40) VALUE SPACES.
006500     05  WK-HOLD-HITS           PIC  9(09) COMP VALUE ZEROES.
006600     05  FILLER                 PIC  X(05) VALUE SPACES.
006700*****************************************************************
006800* Packed view of the hold-slot hit count, carried over from the *
006900* old region-volume report's SYSPRINT feed - never referenced   *
007000* by the LogPulse call path but harmless to leave in place.      *
007100*****************************************************************
007200 01  WK-HOLD-HITS-PACKED  REDEFINES WK-HOLD-ENTRY.
007300     05  FILLER                 PIC  X(40).
007400     05  WK-HOLD-HITS-CMP3      PIC  9(09) COMP-3.
007500     05  FILLER                 PIC  X(05).
007600
007700*****************************************************************
007800* LINKAGE SECTION - LK-SORT-AREA is the control block; LK-       *
007900* BREAKDOWN-TABLE describes the caller's table generically.     *
008000* The largest of the four callers' tables (the section table)   *
008100* has 20 rows, so this OCCURS is sized to match - a caller with *
008200* a smaller physical table only ever has entries touched up to  *
008300* its own LK-ENTRY-COUNT, never past what it actually owns.      *
008400*****************************************************************
008500 LINKAGE SECTION.
008600 01  LK-SORT-AREA.
008700     05  LK-ENTRY-COUNT         PIC  S9(05) COMP.
008800     05  LK-DISPLAY-COUNT       PIC  S9(05) COMP.
008900*****************************************************************
009000* Manual SYSOUT trace diagnostic view of the counters above -    *
009100* turned on by ad-hoc JCL override, never by this program.       *
009200*****************************************************************
009300     05  LK-DISPLAY-COUNT-ED REDEFINES LK-DISPLAY-COUNT
009400                                 PIC S9(05).
009500     05  FILLER                 PIC  X(05) VALUE SPACES.
009600
009700 01  LK-BREAKDOWN-TABLE.
009800     05  LK-BREAKDOWN-ENTRY  OCCURS 20 TIMES.
009900         10  LK-BREAKDOWN-KEY      PIC  X(40).
010000         10  LK-BREAKDOWN-HITS     PIC  9(09) COMP.
010100         10  FILLER                PIC  X(05).
010200
010300 PROCEDURE DIVISION USING LK-SORT-AREA, LK-BREAKDOWN-TABLE.
010400
010500*****************************************************************
010600* Main process - selection-sort the entries in place, then cap  *
010700* the display count at 10.                                      *
010800*****************************************************************
010900     IF  LK-ENTRY-COUNT GREATER THAN 1
011000         PERFORM 1000-SORT-PASS THRU 1000-EXIT
011100             VARYING WK-OUTER-SUB FROM 1 BY 1
011200             UNTIL WK-OUTER-SUB GREATER THAN LK-ENTRY-COUNT.
011300
011400     IF  LK-ENTRY-COUNT GREATER THAN TEN
011500         MOVE TEN                  TO LK-DISPLAY-COUNT
011600     ELSE
011700         MOVE LK-ENTRY-COUNT       TO LK-DISPLAY-COUNT.
011800
011900     GOBACK.
012000
012100*****************************************************************
012200* 1000-SORT-PASS.  For WK-OUTER-SUB, find the best-ranked entry *
012300* among WK-OUTER-SUB through LK-ENTRY-COUNT and swap it into    *
012400* position - the textbook selection-sort outer loop.            *
012500*****************************************************************
012600 1000-SORT-PASS.
012700     MOVE WK-OUTER-SUB              TO WK-BEST-SUB.
012800
012900     IF  WK-OUTER-SUB LESS THAN LK-ENTRY-COUNT
013000         PERFORM 1010-FIND-BEST     THRU 1010-EXIT
013100             VARYING WK-INNER-SUB FROM WK-OUTER-SUB BY 1
013200             UNTIL WK-INNER-SUB GREATER THAN LK-ENTRY-COUNT.
013300
013400     IF  WK-BEST-SUB NOT EQUAL WK-OUTER-SUB
013500         PERFORM 1020-SWAP-ENTRIES  THRU 1020-EXIT.
013600
013700 1000-EXIT.
013800     EXIT.
013900
014000*****************************************************************
014100* 1010-FIND-BEST.  Higher hit count wins; a tie is broken by    *
014200* the lower key value (ascending alphabetic order).             *
014300*****************************************************************
014400 1010-FIND-BEST.
014500     IF  LK-BREAKDOWN-HITS (WK-INNER-SUB) GREATER THAN
014600                 LK-BREAKDOWN-HITS (WK-BEST-SUB)
014700         MOVE WK-INNER-SUB          TO WK-BEST-SUB
014800     ELSE
014900     IF  LK-BREAKDOWN-HITS (WK-INNER-SUB) EQUAL
015000                 LK-BREAKDOWN-HITS (WK-BEST-SUB)
015100     IF  LK-BREAKDOWN-KEY (WK-INNER-SUB) LESS THAN
015200                 LK-BREAKDOWN-KEY (WK-BEST-SUB)
015300         MOVE WK-INNER-SUB          TO WK-BEST-SUB.
015400
015500 1010-EXIT.
015600     EXIT.
015700
015800*****************************************************************
015900* 1020-SWAP-ENTRIES.  Exchange the outer-loop entry with the    *
016000* best-ranked entry found for this pass.                        *
016100*****************************************************************
016200 1020-SWAP-ENTRIES.
016300     MOVE LK-BREAKDOWN-ENTRY (WK-OUTER-SUB)  TO WK-HOLD-ENTRY.
016400     MOVE LK-BREAKDOWN-ENTRY (WK-BEST-SUB)
016500                          TO LK-BREAKDOWN-ENTRY (WK-OUTER-SUB).
016600     MOVE WK-HOLD-ENTRY   TO LK-BREAKDOWN-ENTRY (WK-BEST-SUB).
016700
016800 1020-EXIT.
016900     EXIT.
