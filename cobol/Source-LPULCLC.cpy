000100*****************************************************************
000200*                                                               *
000300* LogPulse - CLF Log Record layout.                             *
000400*                                                               *
000500* One parsed Common Log Format access-log line.  Populated by   *
000600* LPUL020 (CLFPARSE) from the raw access-log record; consumed   *
000700* by LPUL010 (cache merge/evict), LPUL030 (general stats) and   *
000800* LPUL040 (high traffic gauge).  A record that fails grammar or *
000900* range validation in LPUL020 is never inserted into the cache  *
001000* - CL-VALID-SW exists only for the LPUL020/LPUL010 handoff.    *
001100*                                                               *
001200* Date       UserID    Description                              *
001300* ---------- --------  ---------------------------------------- *
001400* 2018-05-14 RJ        Original CLF field layout.               *
001500* 2018-06-02 RJF       Added status/method 88-levels for the    *
001600*                      stats breakdown units.                   *
001700*                                                               *
001800*****************************************************************
001900 01  CL-LOG-RECORD.
002000     02  CL-HOST                PIC  X(39) VALUE SPACES.
002100     02  CL-IDENT               PIC  X(20) VALUE SPACES.
002200     02  CL-AUTH-USER           PIC  X(20) VALUE SPACES.
002300*
002400*        Request timestamp, truncated to whole seconds, UTC.
002500*
002600     02  CL-TIMESTAMP.
002700         05  CL-TS-DATE.
002800             10  CL-TS-YYYY     PIC  9(04) VALUE ZEROES.
002900             10  CL-TS-MM       PIC  9(02) VALUE ZEROES.
003000             10  CL-TS-DD       PIC  9(02) VALUE ZEROES.
003100         05  CL-TS-TIME.
003200             10  CL-TS-HH       PIC  9(02) VALUE ZEROES.
003300             10  CL-TS-MN       PIC  9(02) VALUE ZEROES.
003400             10  CL-TS-SS       PIC  9(02) VALUE ZEROES.
003500*
003600*        Comparable 14-digit view of CL-TIMESTAMP (YYYYMMDDHH-
003700*        MMSS) used by the cache merge/slice logic in LPUL010
003800*        instead of comparing the group's six subordinate
003900*        fields one at a time.
004000*
004100     02  CL-TS-COMPARABLE  REDEFINES CL-TIMESTAMP PIC 9(14).
004200     02  CL-METHOD              PIC  X(07) VALUE SPACES.
004300         88  CL-METHOD-GET         VALUE 'GET    '.
004400         88  CL-METHOD-HEAD        VALUE 'HEAD   '.
004500         88  CL-METHOD-POST        VALUE 'POST   '.
004600         88  CL-METHOD-PUT         VALUE 'PUT    '.
004700         88  CL-METHOD-PATCH       VALUE 'PATCH  '.
004800         88  CL-METHOD-DELETE      VALUE 'DELETE '.
004900         88  CL-METHOD-OPTIONS     VALUE 'OPTIONS'.
005000         88  CL-METHOD-VALID       VALUES 'GET    ' 'HEAD   '
005100                                         'POST   ' 'PUT    '
005200                                         'PATCH  ' 'DELETE '
005300                                         'OPTIONS'.
005400         88  CL-METHOD-RECEIVED    VALUES 'POST   ' 'PUT    '
005500                                         'PATCH  '.
005600         88  CL-METHOD-SENT        VALUES 'GET    ' 'HEAD   '
005700                                         'OPTIONS' 'DELETE '.
005800     02  CL-RESOURCE            PIC  X(80) VALUE SPACES.
005900     02  CL-SECTION             PIC  X(40) VALUE SPACES.
006000     02  CL-VERSION             PIC  X(03) VALUE SPACES.
006100     02  CL-STATUS              PIC  9(03) VALUE ZEROES.
006200         88  CL-STATUS-IN-RANGE    VALUES 100 THRU 599.
006300         88  CL-STATUS-INFO        VALUES 100 THRU 199.
006400         88  CL-STATUS-SUCCESS     VALUES 200 THRU 299.
006500         88  CL-STATUS-REDIRECT    VALUES 300 THRU 399.
006600         88  CL-STATUS-CLIENT-ERR  VALUES 400 THRU 499.
006700         88  CL-STATUS-SERVER-ERR  VALUES 500 THRU 599.
006800     02  CL-BYTES               PIC  9(09) VALUE ZEROES.
006900     02  CL-VALID-SW            PIC  X(01) VALUE 'N'.
007000         88  CL-RECORD-VALID       VALUE 'Y'.
007100         88  CL-RECORD-INVALID     VALUE 'N'.
007200     02  CL-HAS-SECTION-SW      PIC  X(01) VALUE 'N'.
007300         88  CL-SECTION-PRESENT    VALUE 'Y'.
007400         88  CL-SECTION-ABSENT     VALUE 'N'.
007500     02  FILLER                 PIC  X(50) VALUE SPACES.
007600*****************************************************************
007700* End - CLF Log Record layout.                                  *
007800*****************************************************************
