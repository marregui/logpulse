000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL030.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  1994-08-02.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - GENERAL TRAFFIC STATISTICS REPORTING UNIT          *
001100*                                                               *
001200* Called by LPUL010 once per general-stats period boundary,    *
001300* whether or not the slice it is handed has any rows in it.    *
001400* Accumulates control totals over the slice (count per URL     *
001500* section/HTTP method/HTTP version/status category, bytes in   *
001600* and bytes out) and prints one GENERAL-STATS-REPORT block.     *
001700* Totals reset at the top of every call - this unit carries no *
001800* state from one period to the next.                            *
001900*                                                                *
002000* Human-readable byte sizes (KB/MB/GB) are a display nicety     *
002100* this shop has not needed for any of its other volume reports  *
002200* and are not produced here - raw byte counts and per-second    *
002300* rates are printed instead; the underlying totals are the      *
002400* figures of record either way.                                 *
002500*                                                                *
002600* Date       UserID    Description                              *
002700* ---------- --------  ---------------------------------------- *
002800* 1994-08-02 RJ        Original program - hourly transaction     *
002900*                      volume-by-region control-break report.   *
003000* 1997-07-11 RJF       Added the per-region byte-count columns. *
003100* 1999-01-22 RJ        Y2K - period-boundary timestamps widened  *
003200*                      to 4-digit year display.                 *
003300* 2003-03-30 GLT       Converted the region breakdown to a       *
003400*                      ranked top-10 table via a CALLed sort     *
003500*                      helper instead of printing every region. *
003600* 2018-05-14 RJF       Reworked for the LogPulse project - the  *
003700*                      region volume report is retired; this    *
003800*                      program now reports CLF traffic broken    *
003900*                      down by section/method/version/status     *
004000*                      category for one 1010-style period       *
004100*                      (ticket LP-0005).                         *
004200* 2018-06-27 RJ        Added the status-category classification *
004300*                      and the byte in/out direction rule        *
004400*                      (ticket LP-0008).                         *
004500* 2019-02-11 GLT       Empty-slice periods now still print a     *
004600*                      zero-count report (ticket LP-0021).       *
004700* 2019-04-11 RJ        Corrected the sent-bytes legend to list   *
004800*                      PATCH with the other sent-side methods,   *
004900*                      and stopped pre-seeding the method/status *
005000*                      category tables - both now grow from      *
005100*                      zero and drop out of the printed report    *
005200*                      the same way an unused section or version *
005300*                      already did (ticket LP-0029).              *
005310* 2019-06-10 RJF       An empty period was printing the PRIOR      *
005320*                      period's boundary (or garbage on the       *
005330*                      first call) because nothing ever primed    *
005340*                      WK-PERIOD-START/END when the slice came     *
005350*                      back empty - now set from LPUL010's own     *
005360*                      period boundary at reset and only          *
005370*                      overwritten when a row is actually seen     *
005380*                      (ticket LP-0034).  Also raised the section  *
005390*                      breakdown table from 20 to 1000 entries -   *
005395*                      unlike method and status category, section  *
005397*                      has no fixed key set and was silently       *
005398*                      dropping control totals past the 20th       *
005399*                      distinct path (ticket LP-0035).             *
005400*                                                                *
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER.  IBM-370.
005900 OBJECT-COMPUTER.  IBM-370.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*****************************************************************
006600* WORK AREA - LOCAL VARIABLES                                   *
006700*****************************************************************
006800 77  WK-SUB                 PIC  S9(05) COMP VALUE ZEROES.
006900 77  WK-ONE                    PIC  S9(05) COMP VALUE 1.
007000 77  WK-TEN                    PIC  S9(05) COMP VALUE 10.
007100
007200 77  WK-LOG-COUNT           PIC  9(09) COMP VALUE ZEROES.
007300*****************************************************************
007400* Packed view of the slice hit count, kept only because the     *
007500* overnight shift-summary report has always pulled this figure  *
007600* out of PS.SYSPRINT in COMP-3, back from when this program did *
007700* the region volume totals for that same overnight job.         *
007800*****************************************************************
007900 77  WK-LOG-COUNT-PACKED  REDEFINES WK-LOG-COUNT
008000                        PIC 9(09) COMP-3.
008100 77  WK-BYTES-IN            PIC  S9(15) COMP-3 VALUE ZEROES.
008200 77  WK-BYTES-OUT           PIC  S9(15) COMP-3 VALUE ZEROES.
008300 77  WK-BYTES-TOTAL         PIC  S9(15) COMP-3 VALUE ZEROES.
008400 77  WK-LOGS-PER-SEC        PIC  9(05)V9(02) VALUE ZEROES.
008500 77  WK-BYTES-IN-PS         PIC  9(15)V9(02) VALUE ZEROES.
008600 77  WK-BYTES-OUT-PS        PIC  9(15)V9(02) VALUE ZEROES.
008700 77  WK-BYTES-TOTAL-PS      PIC  9(15)V9(02) VALUE ZEROES.
008800
008900 01  WK-PERIOD-START.
009000     05  WK-PS-DATE.
009100        10  WK-PS-YYYY     PIC  9(04).
009200        10  WK-PS-MM       PIC  9(02).
009300        10  WK-PS-DD       PIC  9(02).
009400     05  WK-PS-TIME.
009500        10  WK-PS-HH       PIC  9(02).
009600        10  WK-PS-MN       PIC  9(02).
009700        10  WK-PS-SS       PIC  9(02).
009800     05  FILLER             PIC  X(05) VALUE SPACES.
009900 01  WK-PS-COMPARABLE  REDEFINES WK-PERIOD-START PIC 9(14).
010000
010100 01  WK-PERIOD-END.
010200     05  WK-PE-DATE.
010300        10  WK-PE-YYYY     PIC  9(04).
010400        10  WK-PE-MM       PIC  9(02).
010500        10  WK-PE-DD       PIC  9(02).
010600     05  WK-PE-TIME.
010700        10  WK-PE-HH       PIC  9(02).
010800        10  WK-PE-MN       PIC  9(02).
010900        10  WK-PE-SS       PIC  9(02).
011000     05  FILLER             PIC  X(05) VALUE SPACES.
011100 01  WK-PE-COMPARABLE  REDEFINES WK-PERIOD-END PIC 9(14).
011200
011300*****************************************************************
011400* All four breakdown tables grow as new keys are actually seen  *
011500* in the slice - a bump is always scan-for-the-key-then-either- *
011600* add-one-or-insert-a-new-row, the same shape for section,      *
011700* method, version and status category alike.  Method and status *
011800* category are capped at the largest set of keys those tables   *
011900* can ever hold (7 methods, 5 status categories); the section    *
011910* table has no such natural limit - a busy period can turn up   *
011920* far more than a handful of distinct top-level paths - so its   *
011930* OCCURS is sized generously instead, and the control total is   *
011940* never truncated even though 3000-PRINT-REPORT still only hands *
011950* LPUL035 the top 10 for display (ticket LP-0035).                *
012000*****************************************************************
012200 01  GS-SECTION-COUNT       PIC  S9(05) COMP VALUE ZEROES.
012300 01  GS-SECTION-TABLE.
012400     05  GS-SECTION-ENTRY  OCCURS 1000 TIMES.
012500        10  GS-SECTION-KEY     PIC  X(40) VALUE SPACES.
012600        10  GS-SECTION-HITS    PIC  9(09) COMP VALUE ZEROES.
012700        10  FILLER             PIC  X(05) VALUE SPACES.
012800
012900 01  GS-METHOD-COUNT        PIC  S9(05) COMP VALUE ZEROES.
013000 01  GS-METHOD-TABLE.
013100     05  GS-METHOD-ENTRY  OCCURS 7 TIMES.
013200        10  GS-METHOD-KEY      PIC  X(40) VALUE SPACES.
013300        10  GS-METHOD-HITS     PIC  9(09) COMP VALUE ZEROES.
013400        10  FILLER             PIC  X(05) VALUE SPACES.
013500
013600 01  GS-VERSION-COUNT       PIC  S9(05) COMP VALUE ZEROES.
013700 01  GS-VERSION-TABLE.
013800     05  GS-VERSION-ENTRY  OCCURS 10 TIMES.
013900        10  GS-VERSION-KEY     PIC  X(40) VALUE SPACES.
014000        10  GS-VERSION-HITS    PIC  9(09) COMP VALUE ZEROES.
014100        10  FILLER             PIC  X(05) VALUE SPACES.
014200
014300 01  GS-STATCAT-COUNT       PIC  S9(05) COMP VALUE ZEROES.
014400 01  GS-STATCAT-TABLE.
014500     05  GS-STATCAT-ENTRY  OCCURS 5 TIMES.
014600        10  GS-STATCAT-KEY     PIC  X(40) VALUE SPACES.
014700        10  GS-STATCAT-HITS    PIC  9(09) COMP VALUE ZEROES.
014800        10  FILLER             PIC  X(05) VALUE SPACES.
014900
015000 77  WK-CATEGORY-KEY        PIC  X(40) VALUE SPACES.
015100 77  WK-FOUND-SW            PIC  X(01) VALUE 'N'.
015200     88  WK-KEY-FOUND          VALUE 'Y'.
015300     88  WK-KEY-NOT-FOUND      VALUE 'N'.
015400
015500*****************************************************************
015600* LK-SORT-AREA is the parameter block passed to LPUL035 each of *
015700* the four times a breakdown table needs ranking; it comes back *
015800* with LK-DISPLAY-COUNT set to how many rows the print section  *
015900* should actually show (min(entries, 10)).                      *
016000*****************************************************************
016100 01  WK-SORT-AREA.
016200     05  LK-ENTRY-COUNT         PIC  S9(05) COMP.
016300     05  LK-DISPLAY-COUNT       PIC  S9(05) COMP.
016400     05  FILLER                 PIC  X(05) VALUE SPACES.
016500
016600*****************************************************************
016700* Print-line layouts, DISPLAYed to SYSOUT in the same way the   *
016800* shop's older volume reports wrote operator-readable output.   *
016900*****************************************************************
017000 01  PL-TITLE-LINE          PIC  X(40) VALUE SPACES.
017100 01  PL-UNDERLINE           PIC  X(40) VALUE ALL '='.
017200
017300 01  PL-PERIOD-LINE.
017400     05  FILLER             PIC  X(08) VALUE 'Period: '.
017500     05  PL-PERIOD-SECS     PIC  ZZZZ9.
017600     05  FILLER             PIC  X(08) VALUE ' seconds'.
017700
017800 01  PL-FROM-LINE.
017900     05  FILLER             PIC  X(06) VALUE 'From: '.
018000     05  PL-FROM-TEXT       PIC  X(19) VALUE SPACES.
018100
018200 01  PL-TO-LINE.
018300     05  FILLER             PIC  X(04) VALUE 'To: '.
018400     05  PL-TO-TEXT         PIC  X(19) VALUE SPACES.
018500
018600 01  PL-COUNT-LINE.
018700     05  FILLER             PIC  X(07) VALUE 'Count: '.
018800     05  PL-COUNT-VALUE     PIC  ZZZZZZZZ9.
018900
019000 01  PL-RATE-LINE.
019100     05  FILLER             PIC  X(17) VALUE 'Logs per second: '.
019200     05  PL-RATE-VALUE      PIC  ZZZZ9.99.
019300
019400 01  PL-SUB-HEADER          PIC  X(24) VALUE SPACES.
019500
019600 01  PL-BREAKDOWN-LINE.
019700     05  FILLER             PIC  X(03) VALUE ' - '.
019800     05  PL-BREAKDOWN-KEY   PIC  X(40) VALUE SPACES.
019900     05  FILLER             PIC  X(02) VALUE ': '.
020000     05  PL-BREAKDOWN-HITS  PIC  ZZZZZZZZ9.
020100
020200 01  PL-BYTES-LINE.
020300     05  PL-BYTES-LEGEND    PIC  X(48) VALUE SPACES.
020400     05  FILLER             PIC  X(01) VALUE SPACE.
020500     05  PL-BYTES-VALUE     PIC  Z(14)9.
020600     05  FILLER             PIC  X(02) VALUE ' ('.
020700     05  PL-BYTES-RATE      PIC  Z(14)9.99.
020800     05  FILLER             PIC  X(03) VALUE 'ps)'.
020900
021000 01  RECEIVED-LEGEND        PIC  X(48) VALUE
021100     'Total received (POST, PUT):'.
021200 01  SENT-LEGEND            PIC  X(48) VALUE
021300     'Total sent (GET, HEAD, PATCH, OPTIONS, DELETE):'.
021400 01  TOTAL-IO-LEGEND        PIC  X(48) VALUE
021500     'Total IO:'.
021600
021700*****************************************************************
021800* LINKAGE SECTION - the report control block from LPUL010 and   *
021900* the whole ordered cache table, sliced by LK-SLICE-LO/HI.       *
022000*****************************************************************
022100 LINKAGE SECTION.
022200 01  LK-REPORT-AREA.
022300     05  LK-SLICE-LO            PIC  9(05) COMP.
022400     05  LK-SLICE-HI            PIC  9(05) COMP.
022500     05  LK-PERIOD-SECS         PIC  9(05).
022600     05  LK-THRESHOLD           PIC  9(05)V9(02).
022610     05  LK-PERIOD-LO-STAMP     PIC  9(14) COMP.
022620     05  LK-PERIOD-HI-STAMP     PIC  9(14) COMP.
022700     05  FILLER                 PIC  X(05) VALUE SPACES.
022800
022900 COPY LPULCHC.
023000
023100 PROCEDURE DIVISION USING LK-REPORT-AREA, CH-CACHE-TABLE.
023200
023300*****************************************************************
023400* Main process - accumulate, rank, print.  Runs even when the   *
023500* slice is empty per the business rule.                         *
023600*****************************************************************
023700 PERFORM 1000-ACCUMULATE-SLICE  THRU 1000-EXIT.
023800 PERFORM 2000-BUILD-REPORT      THRU 2000-EXIT.
023900 PERFORM 3000-PRINT-REPORT      THRU 3000-EXIT.
024000 GOBACK.
024100
024200*****************************************************************
024300* 1000-ACCUMULATE-SLICE.  Reset the totals, then walk the       *
024400* slice once, bumping every breakdown table as we go.           *
024500*****************************************************************
024600 1000-ACCUMULATE-SLICE.
024700     PERFORM 1050-RESET-TOTALS      THRU 1050-EXIT.
024800
024900     IF  LK-SLICE-HI GREATER THAN ZEROES
025000         PERFORM 1100-ACCUMULATE-ONE THRU 1100-EXIT
025100             VARYING CH-SIX FROM LK-SLICE-LO BY 1
025200             UNTIL CH-SIX GREATER THAN LK-SLICE-HI.
025300
025400 1000-EXIT.
025500     EXIT.
025600
025700*****************************************************************
025800* 1050-RESET-TOTALS.  Zero every control total and every        *
025900* breakdown table - all four tables start empty and are grown   *
026000* by the bump paragraphs as keys actually turn up in the slice. *
026050* Also primes WK-PERIOD-START/WK-PERIOD-END from the period's   *
026060* own boundary passed down in LK-REPORT-AREA, so an empty slice *
026070* still prints the period it covered instead of whatever the    *
026080* prior CALL happened to leave in this WORKING-STORAGE (this     *
026090* program has no INITIAL - a live period overwrites these same   *
026095* fields with real row timestamps in 1100-ACCUMULATE-ONE below,  *
026098* ticket LP-0034).                                               *
026100*****************************************************************
026200 1050-RESET-TOTALS.
026300     MOVE ZEROES                    TO WK-LOG-COUNT
026400                                        WK-BYTES-IN
026500                                        WK-BYTES-OUT
026600                                        WK-BYTES-TOTAL
026700                                        GS-SECTION-COUNT
026800                                        GS-METHOD-COUNT
026900                                        GS-VERSION-COUNT
027000                                        GS-STATCAT-COUNT.
027100     MOVE SPACES                    TO GS-SECTION-TABLE
027200                                        GS-METHOD-TABLE
027300                                        GS-VERSION-TABLE
027400                                        GS-STATCAT-TABLE.
027410     MOVE LK-PERIOD-LO-STAMP        TO WK-PS-COMPARABLE.
027420     MOVE LK-PERIOD-HI-STAMP        TO WK-PE-COMPARABLE.
027500
027600 1050-EXIT.
027700     EXIT.
027800
027900*****************************************************************
028000* 1100-ACCUMULATE-ONE.  Classify and count one cache row.  Also *
028100* tracks PERIOD-START/PERIOD-END as the first/last row seen.    *
028200*****************************************************************
028300 1100-ACCUMULATE-ONE.
028400     IF  CH-SIX EQUAL LK-SLICE-LO
028500         MOVE CH-TIMESTAMP (CH-SIX) TO WK-PERIOD-START.
028600     MOVE CH-TIMESTAMP (CH-SIX)     TO WK-PERIOD-END.
028700
028800     ADD 1                          TO WK-LOG-COUNT.
028900
029000     PERFORM 1110-CLASSIFY-STATUS   THRU 1110-EXIT.
029100     PERFORM 1120-CLASSIFY-BYTES    THRU 1120-EXIT.
029200
029300     IF  CH-HAS-SECTION-SW (CH-SIX) EQUAL 'Y'
029400         PERFORM 1130-BUMP-SECTION-COUNT THRU 1130-EXIT.
029500
029600     PERFORM 1140-BUMP-METHOD-COUNT THRU 1140-EXIT.
029700     PERFORM 1150-BUMP-VERSION-COUNT THRU 1150-EXIT.
029800
029900 1100-EXIT.
030000     EXIT.
030100
030200*****************************************************************
030300* 1110-CLASSIFY-STATUS.  Map STATUS to its 1xx-5xx category and *
030400* bump the matching status-category entry, inserting it the     *
030500* first time that category turns up in the slice.               *
030600*****************************************************************
030700 1110-CLASSIFY-STATUS.
030800     IF  CH-STATUS (CH-SIX) LESS THAN 200
030900         MOVE 'InformationResponse'     TO WK-CATEGORY-KEY
031000     ELSE
031100     IF  CH-STATUS (CH-SIX) LESS THAN 300
031200         MOVE 'Success'                 TO WK-CATEGORY-KEY
031300     ELSE
031400     IF  CH-STATUS (CH-SIX) LESS THAN 400
031500         MOVE 'Redirection'             TO WK-CATEGORY-KEY
031600     ELSE
031700     IF  CH-STATUS (CH-SIX) LESS THAN 500
031800         MOVE 'ClientError'             TO WK-CATEGORY-KEY
031900     ELSE
032000         MOVE 'ServerError'             TO WK-CATEGORY-KEY.
032100
032200     PERFORM 1112-BUMP-STATCAT-COUNT THRU 1112-EXIT.
032300
032400 1110-EXIT.
032500     EXIT.
032600
032700 1112-BUMP-STATCAT-COUNT.
032800     MOVE 'N'                       TO WK-FOUND-SW.
032900     PERFORM 1113-SCAN-STATCAT      THRU 1113-EXIT
033000         VARYING WK-SUB FROM 1 BY 1
033100         UNTIL WK-SUB GREATER THAN GS-STATCAT-COUNT
033200         OR    WK-KEY-FOUND.
033300
033400     IF  WK-KEY-NOT-FOUND
033500     IF  GS-STATCAT-COUNT LESS THAN 5
033600         ADD 1                      TO GS-STATCAT-COUNT
033700         MOVE WK-CATEGORY-KEY       TO
033800                    GS-STATCAT-KEY (GS-STATCAT-COUNT)
033900         MOVE 1                     TO
034000                    GS-STATCAT-HITS (GS-STATCAT-COUNT).
034100
034200 1112-EXIT.
034300     EXIT.
034400
034500 1113-SCAN-STATCAT.
034600     IF  GS-STATCAT-KEY (WK-SUB) EQUAL WK-CATEGORY-KEY
034700         ADD 1 TO GS-STATCAT-HITS (WK-SUB)
034800         MOVE 'Y' TO WK-FOUND-SW.
034900
035000 1113-EXIT.
035100     EXIT.
035200
035300*****************************************************************
035400* 1120-CLASSIFY-BYTES.  GET/HEAD/OPTIONS/DELETE add to bytes-   *
035500* out (server sent); PUT/POST/PATCH add to bytes-in (received). *
035600*****************************************************************
035700 1120-CLASSIFY-BYTES.
035800     IF  CH-METHOD (CH-SIX) EQUAL 'POST   '
035900     OR  CH-METHOD (CH-SIX) EQUAL 'PUT    '
036000     OR  CH-METHOD (CH-SIX) EQUAL 'PATCH  '
036100         ADD CH-BYTES (CH-SIX)      TO WK-BYTES-IN
036200     ELSE
036300         ADD CH-BYTES (CH-SIX)      TO WK-BYTES-OUT.
036400
036500     COMPUTE WK-BYTES-TOTAL = WK-BYTES-IN + WK-BYTES-OUT.
036600
036700 1120-EXIT.
036800     EXIT.
036900
037000 1130-BUMP-SECTION-COUNT.
037100     MOVE 'N'                       TO WK-FOUND-SW.
037200     PERFORM 1131-SCAN-SECTION      THRU 1131-EXIT
037300         VARYING WK-SUB FROM 1 BY 1
037400         UNTIL WK-SUB GREATER THAN GS-SECTION-COUNT
037500         OR    WK-KEY-FOUND.
037600
037700     IF  WK-KEY-NOT-FOUND
037800     IF  GS-SECTION-COUNT LESS THAN 1000
037900         ADD 1                      TO GS-SECTION-COUNT
038000         MOVE CH-SECTION (CH-SIX)   TO
038100                    GS-SECTION-KEY (GS-SECTION-COUNT)
038200         MOVE 1                     TO
038300                    GS-SECTION-HITS (GS-SECTION-COUNT).
038400
038500 1130-EXIT.
038600     EXIT.
038700
038800 1131-SCAN-SECTION.
038900     IF  GS-SECTION-KEY (WK-SUB) EQUAL CH-SECTION (CH-SIX)
039000         ADD 1 TO GS-SECTION-HITS (WK-SUB)
039100         MOVE 'Y' TO WK-FOUND-SW.
039200
039300 1131-EXIT.
039400     EXIT.
039500
039600 1140-BUMP-METHOD-COUNT.
039700     MOVE 'N'                       TO WK-FOUND-SW.
039800     PERFORM 1141-SCAN-METHOD       THRU 1141-EXIT
039900         VARYING WK-SUB FROM 1 BY 1
040000         UNTIL WK-SUB GREATER THAN GS-METHOD-COUNT
040100         OR    WK-KEY-FOUND.
040200
040300     IF  WK-KEY-NOT-FOUND
040400     IF  GS-METHOD-COUNT LESS THAN 7
040500         ADD 1                      TO GS-METHOD-COUNT
040600         MOVE CH-METHOD (CH-SIX)    TO
040700                    GS-METHOD-KEY (GS-METHOD-COUNT)
040800         MOVE 1                     TO
040900                    GS-METHOD-HITS (GS-METHOD-COUNT).
041000
041100 1140-EXIT.
041200     EXIT.
041300
041400 1141-SCAN-METHOD.
041500     IF  GS-METHOD-KEY (WK-SUB) EQUAL CH-METHOD (CH-SIX)
041600         ADD 1 TO GS-METHOD-HITS (WK-SUB)
041700         MOVE 'Y' TO WK-FOUND-SW.
041800
041900 1141-EXIT.
042000     EXIT.
042100
042200 1150-BUMP-VERSION-COUNT.
042300     MOVE 'N'                       TO WK-FOUND-SW.
042400     PERFORM 1151-SCAN-VERSION      THRU 1151-EXIT
042500         VARYING WK-SUB FROM 1 BY 1
042600         UNTIL WK-SUB GREATER THAN GS-VERSION-COUNT
042700         OR    WK-KEY-FOUND.
042800
042900     IF  WK-KEY-NOT-FOUND
043000     IF  GS-VERSION-COUNT LESS THAN 10
043100         ADD 1                      TO GS-VERSION-COUNT
043200         MOVE CH-VERSION (CH-SIX)   TO
043300                    GS-VERSION-KEY (GS-VERSION-COUNT)
043400         MOVE 1                     TO
043500                    GS-VERSION-HITS (GS-VERSION-COUNT).
043600
043700 1150-EXIT.
043800     EXIT.
043900
044000 1151-SCAN-VERSION.
044100     IF  GS-VERSION-KEY (WK-SUB) (1:3) EQUAL CH-VERSION (CH-SIX)
044200         ADD 1 TO GS-VERSION-HITS (WK-SUB)
044300         MOVE 'Y' TO WK-FOUND-SW.
044400
044500 1151-EXIT.
044600     EXIT.
044700
044800*****************************************************************
044900* 2000-BUILD-REPORT.  Round LOGS-PER-SEC and the byte-per-      *
045000* second rates to 2 decimals, round-half-up.                    *
045100*****************************************************************
045200 2000-BUILD-REPORT.
045300     COMPUTE WK-LOGS-PER-SEC ROUNDED =
045400              WK-LOG-COUNT / LK-PERIOD-SECS.
045500
045600     COMPUTE WK-BYTES-IN-PS ROUNDED =
045700              WK-BYTES-IN / LK-PERIOD-SECS.
045800     COMPUTE WK-BYTES-OUT-PS ROUNDED =
045900              WK-BYTES-OUT / LK-PERIOD-SECS.
046000     COMPUTE WK-BYTES-TOTAL-PS ROUNDED =
046100              WK-BYTES-TOTAL / LK-PERIOD-SECS.
046200
046300 2000-EXIT.
046400     EXIT.
046500
046600*****************************************************************
046700* 3000-PRINT-REPORT.  Render the columnar block in report       *
046800* order - title, period window, counts, then the four ranked    *
046900* breakdown tables, then the byte totals.                       *
047000*****************************************************************
047100 3000-PRINT-REPORT.
047200     MOVE 'General HTTP Traffic Statistics' TO PL-TITLE-LINE.
047300     DISPLAY PL-TITLE-LINE.
047400     DISPLAY PL-UNDERLINE.
047500
047600     MOVE LK-PERIOD-SECS            TO PL-PERIOD-SECS.
047700     DISPLAY PL-PERIOD-LINE.
047800
047900     MOVE WK-PS-COMPARABLE          TO PL-FROM-TEXT.
048000     DISPLAY PL-FROM-LINE.
048100     MOVE WK-PE-COMPARABLE          TO PL-TO-TEXT.
048200     DISPLAY PL-TO-LINE.
048300
048400     MOVE WK-LOG-COUNT              TO PL-COUNT-VALUE.
048500     DISPLAY PL-COUNT-LINE.
048600     MOVE WK-LOGS-PER-SEC           TO PL-RATE-VALUE.
048700     DISPLAY PL-RATE-LINE.
048800
048900     MOVE 'Count per section:'      TO PL-SUB-HEADER.
049000     DISPLAY PL-SUB-HEADER.
049100     MOVE GS-SECTION-COUNT          TO LK-ENTRY-COUNT.
049200     CALL 'LPUL035' USING WK-SORT-AREA, GS-SECTION-TABLE.
049300     PERFORM 3100-PRINT-BREAKDOWN   THRU 3100-EXIT
049400         VARYING WK-SUB FROM 1 BY 1
049500         UNTIL WK-SUB GREATER THAN LK-DISPLAY-COUNT.
049600
049700     MOVE 'Count per method:'       TO PL-SUB-HEADER.
049800     DISPLAY PL-SUB-HEADER.
049900     MOVE GS-METHOD-COUNT           TO LK-ENTRY-COUNT.
050000     CALL 'LPUL035' USING WK-SORT-AREA, GS-METHOD-TABLE.
050100     PERFORM 3200-PRINT-METHOD      THRU 3200-EXIT
050200         VARYING WK-SUB FROM 1 BY 1
050300         UNTIL WK-SUB GREATER THAN LK-DISPLAY-COUNT.
050400
050500     MOVE 'Count per version:'      TO PL-SUB-HEADER.
050600     DISPLAY PL-SUB-HEADER.
050700     MOVE GS-VERSION-COUNT          TO LK-ENTRY-COUNT.
050800     CALL 'LPUL035' USING WK-SORT-AREA, GS-VERSION-TABLE.
050900     PERFORM 3300-PRINT-VERSION     THRU 3300-EXIT
051000         VARYING WK-SUB FROM 1 BY 1
051100         UNTIL WK-SUB GREATER THAN LK-DISPLAY-COUNT.
051200
051300     MOVE 'Count per status category:' TO PL-SUB-HEADER.
051400     DISPLAY PL-SUB-HEADER.
051500     MOVE GS-STATCAT-COUNT          TO LK-ENTRY-COUNT.
051600     CALL 'LPUL035' USING WK-SORT-AREA, GS-STATCAT-TABLE.
051700     PERFORM 3400-PRINT-STATCAT     THRU 3400-EXIT
051800         VARYING WK-SUB FROM 1 BY 1
051900         UNTIL WK-SUB GREATER THAN LK-DISPLAY-COUNT.
052000
052100     MOVE RECEIVED-LEGEND           TO PL-BYTES-LEGEND.
052200     MOVE WK-BYTES-IN               TO PL-BYTES-VALUE.
052300     MOVE WK-BYTES-IN-PS            TO PL-BYTES-RATE.
052400     DISPLAY PL-BYTES-LINE.
052500
052600     MOVE SENT-LEGEND               TO PL-BYTES-LEGEND.
052700     MOVE WK-BYTES-OUT              TO PL-BYTES-VALUE.
052800     MOVE WK-BYTES-OUT-PS           TO PL-BYTES-RATE.
052900     DISPLAY PL-BYTES-LINE.
053000
053100     MOVE TOTAL-IO-LEGEND           TO PL-BYTES-LEGEND.
053200     MOVE WK-BYTES-TOTAL            TO PL-BYTES-VALUE.
053300     MOVE WK-BYTES-TOTAL-PS         TO PL-BYTES-RATE.
053400     DISPLAY PL-BYTES-LINE.
053500
053600 3000-EXIT.
053700     EXIT.
053800
053900 3100-PRINT-BREAKDOWN.
054000     MOVE GS-SECTION-KEY (WK-SUB)   TO PL-BREAKDOWN-KEY.
054100     MOVE GS-SECTION-HITS (WK-SUB)  TO PL-BREAKDOWN-HITS.
054200     DISPLAY PL-BREAKDOWN-LINE.
054300
054400 3100-EXIT.
054500     EXIT.
054600
054700 3200-PRINT-METHOD.
054800     MOVE GS-METHOD-KEY (WK-SUB)    TO PL-BREAKDOWN-KEY.
054900     MOVE GS-METHOD-HITS (WK-SUB)   TO PL-BREAKDOWN-HITS.
055000     DISPLAY PL-BREAKDOWN-LINE.
055100
055200 3200-EXIT.
055300     EXIT.
055400
055500 3300-PRINT-VERSION.
055600     MOVE GS-VERSION-KEY (WK-SUB)   TO PL-BREAKDOWN-KEY.
055700     MOVE GS-VERSION-HITS (WK-SUB)  TO PL-BREAKDOWN-HITS.
055800     DISPLAY PL-BREAKDOWN-LINE.
055900
056000 3300-EXIT.
056100     EXIT.
056200
056300 3400-PRINT-STATCAT.
056400     MOVE GS-STATCAT-KEY (WK-SUB)   TO PL-BREAKDOWN-KEY.
056500     MOVE GS-STATCAT-HITS (WK-SUB)  TO PL-BREAKDOWN-HITS.
056600     DISPLAY PL-BREAKDOWN-LINE.
056700
056800 3400-EXIT.
056900     EXIT.
