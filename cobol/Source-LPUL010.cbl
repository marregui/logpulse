000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL010.
000300 AUTHOR.        RANDY FRERKING.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  1994-06-01.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - ACCESS LOG ANALYSIS - DRIVING LOOP                 *
001100*                                                               *
001200* Reads a whole access-log extract, parses each line through    *
001300* LPUL020, keeps the parsed lines in an ordered in-memory cache *
001400* (COPY LPULCHC), and walks the run one simulated second at a   *
001500* time, dispatching LPUL030 (general stats) and LPUL040 (high   *
001600* traffic gauge) at their own period boundaries and evicting    *
001700* cache entries once the longest-period unit has consumed them. *
001800* This program replaces what used to be a real-time file-watch  *
001900* daemon - see 3000-DRIVE-PERIODS for how the tick is derived   *
002000* from the timestamps actually present in the extract.          *
002100*                                                               *
002200* Date       UserID    Description                              *
002300* ---------- --------  ---------------------------------------- *
002400* 1994-06-01 RJF       Original program - overnight FTP-log     *
002500*                      volume count for the web farm.           *
002600* 1994-09-14 RJ        Added record-count control total on the  *
002700*                      completion message.                      *
002800* 1996-02-20 RJF       Widened HOST field for the new proxy     *
002900*                      farm's longer DNS names.                 *
003000* 1999-01-08 RJF       Y2K - CL-TS-YYYY widened to 4 digits and *
003100*                      all date compares changed to full-year   *
003200*                      comparison.  Ran parallel with the old   *
003300*                      2-digit copy through 1999-03.            *
003400* 2001-05-30 RJ        Dropped the parallel run compare code.   *
003500* 2005-11-02 GLT       Added file-status abend handling per     *
003600*                      shop standard SDS-14.                    *
003700* 2018-05-14 RJ        Reworked for the LogPulse project - the  *
003800*                      FTP volume count is retired; program now *
003900*                      drives the CLF general-stats and high-   *
004000*                      traffic-gauge reporting units instead.   *
004100*                      Program-id kept per shop numbering       *
004200*                      convention (ticket LP-0001).             *
004300* 2018-06-02 RJF       Added the ordered cache/evict logic       *
004400*                      (ticket LP-0004).                        *
004500* 2018-07-09 RJ        Raised cache bound to 2000 rows for the  *
004600*                      120-second gauge period (ticket LP-0009).*
004700* 2019-02-11 GLT       Empty-slice periods now still drive both *
004800*                      reporting units per the business rule    *
004900*                      review (ticket LP-0021).                 *
005000* 2019-04-03 RJF       3410-FIND-SLICE-BOUNDS was only ever      *
005100*                      handing back the whole cache instead of  *
005200*                      the caller's own trailing period - fixed *
005300*                      GENSTATS drawing in prior periods' rows   *
005400*                      between HTGAUGE evictions (ticket         *
005500*                      LP-0027).                                 *
005510* 2019-05-22 GLT       Widened the extract record and its parse   *
005520*                      linkage from 200 to 512 bytes - a maximal  *
005530*                      CLF line with a long HOST and RESOURCE was *
005540*                      running past the old record size (ticket  *
005550*                      LP-0033).                                 *
005560* 2019-06-10 RJF       GENSTATS and HTGAUGE now pass their own    *
005570*                      period start/end down to the reporting     *
005580*                      units so an empty period prints its own    *
005590*                      boundary instead of the prior period's     *
005595*                      leftover totals (ticket LP-0034).          *
005600*                                                               *
005700*****************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.  IBM-370.
006100 OBJECT-COMPUTER.  IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600     SELECT ACCESS-LOG-FILE ASSIGN TO ACCLOG
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS WK-FS-CODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  ACCESS-LOG-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 512 CHARACTERS.
007500 01  AL-RAW-LINE                PIC  X(512).
007600
007700 WORKING-STORAGE SECTION.
007800*****************************************************************
007900* DEFINE LOCAL VARIABLES                                        *
008000*****************************************************************
008100 01  WK-LINES-READ          PIC  S9(08) COMP   VALUE ZEROES.
008200 01  WK-SKIPPED-COUNT       PIC  S9(08) COMP   VALUE ZEROES.
008300 01  WK-INSERTED-COUNT      PIC  S9(08) COMP   VALUE ZEROES.
008400 01  WK-EVICTED-COUNT       PIC  S9(08) COMP   VALUE ZEROES.
008500 01  WK-TICK-CTR            PIC  S9(08) COMP   VALUE ZEROES.
008600 01  WK-FIRST-TICK          PIC  S9(08) COMP   VALUE ZEROES.
008700 01  WK-LAST-TICK           PIC  S9(08) COMP   VALUE ZEROES.
008800 01  WK-GS-NEXT-TICK        PIC  S9(08) COMP   VALUE ZEROES.
008900 01  WK-HT-NEXT-TICK        PIC  S9(08) COMP   VALUE ZEROES.
009000 01  WK-EVICT-BEFORE-TICK   PIC  S9(08) COMP   VALUE ZEROES.
009100 01  WK-SUB                 PIC  S9(08) COMP   VALUE ZEROES.
009200 01  WK-KEEP-SUB            PIC  S9(08) COMP   VALUE ZEROES.
009300 01  ONE                    PIC  S9(08) COMP   VALUE 1.
009400 01  WK-SLICE-PERIOD-SECS   PIC  S9(05) COMP   VALUE ZEROES.
009500 01  WK-PERIOD-LO-TICK      PIC  S9(08) COMP   VALUE ZEROES.
009600 01  WK-PERIOD-HI-TICK      PIC  S9(08) COMP   VALUE ZEROES.
009610 01  WK-PERIOD-LO-STAMP     PIC  S9(14) COMP   VALUE ZEROES.
009620 01  WK-PERIOD-HI-STAMP     PIC  S9(14) COMP   VALUE ZEROES.
009700 01  WK-ROW-TICK            PIC  S9(08) COMP   VALUE ZEROES.
009800 01  WK-SLICE-SUB           PIC  S9(05) COMP   VALUE ZEROES.
009900 01  WK-SLICE-DONE-SW       PIC  X(01) VALUE 'N'.
010000     88  WK-SLICE-DONE         VALUE 'Y'.
010100     88  WK-SLICE-NOT-DONE     VALUE 'N'.
010200
010300 01  WK-EOF-SW              PIC  X(01) VALUE 'N'.
010400     88  WK-AT-EOF             VALUE 'Y'.
010500     88  WK-NOT-AT-EOF         VALUE 'N'.
010600
010700 01  WK-FS-CODE             PIC  X(02) VALUE SPACES.
010800     88  WK-FS-OK              VALUE '00'.
010900     88  WK-FS-EOF             VALUE '10'.
011000 01  WK-FS-DDNAME           PIC  X(08) VALUE 'ACCLOG'.
011100 01  WK-FS-PARAGRAPH        PIC  X(04) VALUE SPACES.
011200
011300 01  WK-SKIP-REASON         PIC  X(30) VALUE SPACES.
011400 01  WK-ABEND-REASON        PIC  X(40) VALUE SPACES.
011500
011600*****************************************************************
011700* The absolute-second view of a timestamp used for insert-      *
011800* ordering and tick math is carried on the LINKAGE record        *
011900* shared with LPUL050 - REDEFINES it as a straight COMP number   *
012000* so the compare in 2200-INSERT-SORTED is a single numeric test. *
012100*****************************************************************
012200 01  WK-STAMP-WORK.
012300     05  WK-STAMP-DATE.
012400         10  WK-STAMP-YYYY      PIC  9(04).
012500         10  WK-STAMP-MM        PIC  9(02).
012600         10  WK-STAMP-DD        PIC  9(02).
012700     05  WK-STAMP-TIME.
012800         10  WK-STAMP-HH        PIC  9(02).
012900         10  WK-STAMP-MN        PIC  9(02).
013000         10  WK-STAMP-SS        PIC  9(02).
013100     05  FILLER                 PIC  X(05) VALUE SPACES.
013200 01  WK-STAMP-ABS  REDEFINES WK-STAMP-WORK
013300                                PIC  9(14).
013400 01  WK-STAMP-ABS-N             PIC  S9(14) COMP.
013500
013600 01  WK-FIRST-STAMP-ABS-N       PIC  S9(14) COMP VALUE ZEROES.
013700
013800*****************************************************************
013900* Byte-array view of the raw line, used only to detect a blank  *
014000* trailing line at physical end of file before we bother handing*
014100* it to LPUL020.                                                *
014200*****************************************************************
014300 01  WK-RAW-BYTES  REDEFINES AL-RAW-LINE.
014400     05  WK-RAW-BYTE            PIC  X(01) OCCURS 512 TIMES.
014500
014600 COPY LPULCLC.
014700
014800 COPY LPULCHC.
014900
015000 COPY LPULPRM.
015100
015200*****************************************************************
015300* Linkage areas passed to the two CALLed reporting units and to *
015400* the CLF parser and timestamp helper.  Kept in WORKING-STORAGE,*
015500* not LINKAGE SECTION, because LPUL010 is the top-level batch    *
015600* program, not a CALLed subprogram itself.                      *
015700*****************************************************************
015800 01  LK-PARSE-AREA.
015900     05  LK-RAW-LINE            PIC  X(512).
016000     05  LK-PARSE-RESULT-SW     PIC  X(01).
016100         88  LK-PARSE-OK           VALUE 'Y'.
016200         88  LK-PARSE-BAD          VALUE 'N'.
016300     05  LK-PARSE-REASON        PIC  X(30).
016400     05  FILLER                 PIC  X(05) VALUE SPACES.
016500
016600 01  LK-STAMP-AREA.
016700     05  LK-STAMP-YYYY          PIC  9(04).
016800     05  LK-STAMP-MM            PIC  9(02).
016900     05  LK-STAMP-DD            PIC  9(02).
017000     05  LK-STAMP-HH            PIC  9(02).
017100     05  LK-STAMP-MN            PIC  9(02).
017200     05  LK-STAMP-SS            PIC  9(02).
017300     05  LK-STAMP-ABS-N         PIC  S9(14) COMP.
017400     05  FILLER                 PIC  X(05) VALUE SPACES.
017500
017600 01  LK-REPORT-AREA.
017700     05  LK-SLICE-LO            PIC  9(05) COMP.
017800     05  LK-SLICE-HI            PIC  9(05) COMP.
017900     05  LK-PERIOD-SECS         PIC  9(05).
018000     05  LK-THRESHOLD           PIC  9(05)V9(02).
018010     05  LK-PERIOD-LO-STAMP     PIC  9(14) COMP.
018020     05  LK-PERIOD-HI-STAMP     PIC  9(14) COMP.
018100     05  FILLER                 PIC  X(05) VALUE SPACES.
018200
018300*****************************************************************
018400* Copies of the shared error/skip resources - see HANDLE.cpy.   *
018500* Retyped locally per shop practice, not COPY'd.                 *
018600*****************************************************************
018700 01  SKIP-MESSAGE.
018800     02  FILLER             PIC  X(19) VALUE 'LPUL010 SKIPPED - '.
018900     02  SK-REASON          PIC  X(30) VALUE SPACES.
019000     02  FILLER             PIC  X(09) VALUE ' LINE#: '.
019100     02  SK-LINE-NUMBER     PIC  9(08) VALUE ZEROES.
019200
019300 01  FILE-STATUS-ERROR.
019400     02  FILLER             PIC  X(13) VALUE 'File Error   '.
019500     02  FE-DDNAME          PIC  X(08) VALUE SPACES.
019600     02  FILLER             PIC  X(01) VALUE SPACES.
019700     02  FILLER             PIC  X(13) VALUE 'FILE STATUS: '.
019800     02  FE-STATUS          PIC  X(02) VALUE SPACES.
019900     02  FILLER             PIC  X(12) VALUE ' Paragraph: '.
020000     02  FE-PARAGRAPH       PIC  X(04) VALUE SPACES.
020100
020200 01  RUN-ABEND-MESSAGE.
020300     02  FILLER             PIC  X(21) VALUE
020400                               'LOGPULSE RUN ABEND - '.
020500     02  AB-PROGRAM         PIC  X(08) VALUE 'LPUL010'.
020600     02  FILLER             PIC  X(02) VALUE SPACES.
020700     02  AB-REASON          PIC  X(40) VALUE SPACES.
020800
020900 01  RUN-COMPLETE-MESSAGE.
021000     02  FILLER             PIC  X(19) VALUE 'LPUL010 COMPLETE - '.
021100     02  FILLER             PIC  X(07) VALUE 'READ = '.
021200     02  RC-READ            PIC  ZZZZZZZ9.
021300     02  FILLER             PIC  X(10) VALUE '  SKIP = '.
021400     02  RC-SKIP            PIC  ZZZZZZZ9.
021500     02  FILLER             PIC  X(10) VALUE '  KEPT = '.
021600     02  RC-KEPT            PIC  ZZZZZZZ9.
021700
021800 PROCEDURE DIVISION.
021900
022000*****************************************************************
022100* Main process - read-accumulate-dispatch-evict driving loop.  *
022200*****************************************************************
022300     PERFORM 1000-INITIALIZE     THRU 1000-EXIT.
022400
022500     PERFORM 2000-LOAD-NEW-RECORDS THRU 2000-EXIT
022600         UNTIL WK-AT-EOF.
022700
022800     PERFORM 3000-DRIVE-PERIODS  THRU 3000-EXIT
022900         UNTIL WK-TICK-CTR GREATER THAN WK-LAST-TICK.
023000
023100     PERFORM 8000-TERMINATE      THRU 8000-EXIT.
023200
023300     STOP RUN.
023400
023500*****************************************************************
023600* 1000-INITIALIZE.  Open the extract, prime the cache and the   *
023700* period-tick counters from the run parameters copybook.        *
023800*****************************************************************
023900 1000-INITIALIZE.
024000     OPEN INPUT ACCESS-LOG-FILE.
024100
024200     IF  WK-FS-OK
024300         NEXT SENTENCE
024400     ELSE
024500         MOVE '1000'                TO WK-FS-PARAGRAPH
024600         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT.
024700
024800     MOVE ZEROES                    TO CH-ENTRY-COUNT
024900                                        WK-TICK-CTR
025000                                        WK-FIRST-TICK
025100                                        WK-LAST-TICK.
025200     MOVE PM-GS-PERIOD-SECS         TO WK-GS-NEXT-TICK.
025300     MOVE PM-HT-PERIOD-SECS         TO WK-HT-NEXT-TICK.
025400     MOVE 'N'                       TO WK-EOF-SW.
025500
025600 1000-EXIT.
025700     EXIT.
025800
025900*****************************************************************
026000* 2000-LOAD-NEW-RECORDS.  Whole-file pass - read, parse, merge. *
026100*****************************************************************
026200 2000-LOAD-NEW-RECORDS.
026300     PERFORM 2100-READ-NEXT-LINE THRU 2100-EXIT.
026400
026500     IF  WK-NOT-AT-EOF
026600         PERFORM 2150-PARSE-ONE-LINE THRU 2150-EXIT.
026700
026800     IF  WK-NOT-AT-EOF
026900     IF  LK-PARSE-OK
027000         PERFORM 2200-INSERT-SORTED THRU 2200-EXIT.
027100
027200     IF  WK-NOT-AT-EOF
027300     IF  LK-PARSE-BAD
027400         MOVE LK-PARSE-REASON       TO WK-SKIP-REASON
027500         PERFORM 9990-SKIP-BAD-REC  THRU 9990-EXIT.
027600
027700 2000-EXIT.
027800     EXIT.
027900
028000*****************************************************************
028100* 2100-READ-NEXT-LINE.  One sequential read of the extract.     *
028200*****************************************************************
028300 2100-READ-NEXT-LINE.
028400     READ ACCESS-LOG-FILE
028500         AT END
028600             MOVE 'Y'               TO WK-EOF-SW.
028700
028800     IF  WK-FS-OK OR WK-FS-EOF
028900         NEXT SENTENCE
029000     ELSE
029100         MOVE '2100'                TO WK-FS-PARAGRAPH
029200         PERFORM 9997-FILE-STATUS-ERROR THRU 9997-EXIT.
029300
029400     IF  WK-NOT-AT-EOF
029500         ADD ONE                    TO WK-LINES-READ.
029600
029700 2100-EXIT.
029800     EXIT.
029900
030000*****************************************************************
030100* 2150-PARSE-ONE-LINE.  Hand the raw line to LPUL020 (CLFPARSE).*
030200*****************************************************************
030300 2150-PARSE-ONE-LINE.
030400     MOVE AL-RAW-LINE               TO LK-RAW-LINE.
030500     MOVE SPACES                    TO LK-PARSE-RESULT-SW
030600                                        LK-PARSE-REASON.
030700
030800     CALL 'LPUL020' USING LK-PARSE-AREA
030900                           CL-LOG-RECORD.
031000
031100 2150-EXIT.
031200     EXIT.
031300
031400*****************************************************************
031500* 2200-INSERT-SORTED.  Merge the parsed record into the cache   *
031600* table, keeping CH-CACHE-ENTRY ascending by timestamp.  A      *
031700* simple shift-and-insert is used - CH-MAX-ENTRIES keeps the    *
031800* table well short of the point where that would be too slow   *
031900* for an overnight batch window.                                *
032000*****************************************************************
032100 2200-INSERT-SORTED.
032200     MOVE CL-TS-COMPARABLE          TO WK-STAMP-ABS.
032300     MOVE WK-STAMP-ABS              TO WK-STAMP-ABS-N.
032400
032500     IF  CH-ENTRY-COUNT EQUAL ZEROES
032600         MOVE WK-STAMP-ABS-N        TO WK-FIRST-STAMP-ABS-N.
032700
032800     SET CH-IX TO 1.
032900     PERFORM 2210-BUMP-INSERT-POINT THRU 2210-EXIT
033000         UNTIL CH-IX GREATER THAN CH-ENTRY-COUNT
033100         OR    CH-TS-COMPARABLE (CH-IX) GREATER THAN
033200                                            WK-STAMP-ABS.
033300
033400     PERFORM 2220-SHIFT-UP           THRU 2220-EXIT
033500         VARYING WK-SUB FROM CH-ENTRY-COUNT BY -1
033600         UNTIL WK-SUB LESS THAN CH-IX.
033700
033800     MOVE CL-HOST                   TO CH-HOST (CH-IX).
033900     MOVE CL-IDENT                  TO CH-IDENT (CH-IX).
034000     MOVE CL-AUTH-USER              TO CH-AUTH-USER (CH-IX).
034100     MOVE CL-TIMESTAMP              TO CH-TIMESTAMP (CH-IX).
034200     MOVE CL-METHOD                 TO CH-METHOD (CH-IX).
034300     MOVE CL-RESOURCE               TO CH-RESOURCE (CH-IX).
034400     MOVE CL-SECTION                TO CH-SECTION (CH-IX).
034500     MOVE CL-VERSION                TO CH-VERSION (CH-IX).
034600     MOVE CL-STATUS                 TO CH-STATUS (CH-IX).
034700     MOVE CL-BYTES                  TO CH-BYTES (CH-IX).
034800     MOVE CL-VALID-SW               TO CH-VALID-SW (CH-IX).
034900     MOVE CL-HAS-SECTION-SW         TO CH-HAS-SECTION-SW (CH-IX).
035000
035100     ADD 1                          TO CH-ENTRY-COUNT.
035200     ADD 1                          TO WK-INSERTED-COUNT.
035300
035400     COMPUTE WK-LAST-TICK = WK-STAMP-ABS-N - WK-FIRST-STAMP-ABS-N.
035500
035600 2200-EXIT.
035700     EXIT.
035800
035900*****************************************************************
036000* 2210-BUMP-INSERT-POINT.  Advance CH-IX past every cache row   *
036100* whose timestamp is not later than the incoming record's.      *
036200*****************************************************************
036300 2210-BUMP-INSERT-POINT.
036400     SET CH-IX UP BY 1.
036500
036600 2210-EXIT.
036700     EXIT.
036800
036900*****************************************************************
037000* 2220-SHIFT-UP.  Open a gap at CH-IX by sliding rows CH-IX     *
037100* through CH-ENTRY-COUNT up one slot.                            *
037200*****************************************************************
037300 2220-SHIFT-UP.
037400     COMPUTE WK-KEEP-SUB = WK-SUB + 1.
037500     MOVE CH-CACHE-ENTRY (WK-SUB)   TO CH-CACHE-ENTRY (WK-KEEP-SUB).
037600
037700 2220-EXIT.
037800     EXIT.
037900
038000*****************************************************************
038100* 3000-DRIVE-PERIODS.  Walk the run one simulated second at a   *
038200* time.  Both reporting units are PERFORMed at every boundary,  *
038300* even when the slice they are handed is empty, per the         *
038400* business rule that empty periods are still reported.          *
038500*****************************************************************
038600 3000-DRIVE-PERIODS.
038700     PERFORM 3100-RUN-TICK          THRU 3100-EXIT.
038800
038900 3000-EXIT.
039000     EXIT.
039100
039200*****************************************************************
039300* 3100-RUN-TICK.  One tick of the simulated clock.              *
039400*****************************************************************
039500 3100-RUN-TICK.
039600     IF  WK-TICK-CTR EQUAL WK-GS-NEXT-TICK
039700         PERFORM 3200-RUN-GENSTATS  THRU 3200-EXIT
039800         COMPUTE WK-GS-NEXT-TICK =
039900                    WK-GS-NEXT-TICK + PM-GS-PERIOD-SECS.
040000
040100     IF  WK-TICK-CTR EQUAL WK-HT-NEXT-TICK
040200         PERFORM 3300-RUN-HTGAUGE   THRU 3300-EXIT
040300         COMPUTE WK-HT-NEXT-TICK =
040400                    WK-HT-NEXT-TICK + PM-HT-PERIOD-SECS.
040500
040600     IF  WK-TICK-CTR EQUAL WK-EVICT-BEFORE-TICK
040700         PERFORM 3400-EVICT-CONSUMED THRU 3400-EXIT.
040800
040900     ADD 1                          TO WK-TICK-CTR.
041000
041100 3100-EXIT.
041200     EXIT.
041300
041400*****************************************************************
041500* 3200-RUN-GENSTATS.  Slice the cache to the general-stats      *
041600* period and CALL LPUL030 to accumulate and print the report.   *
041700*****************************************************************
041800 3200-RUN-GENSTATS.
041900     MOVE PM-GS-PERIOD-SECS         TO WK-SLICE-PERIOD-SECS.
042000     PERFORM 3410-FIND-SLICE-BOUNDS THRU 3410-EXIT
042100         WITH TEST BEFORE.
042200
042300     MOVE CH-SLICE-LO               TO LK-SLICE-LO.
042400     MOVE CH-SLICE-HI               TO LK-SLICE-HI.
042500     MOVE PM-GS-PERIOD-SECS         TO LK-PERIOD-SECS.
042510     MOVE WK-PERIOD-LO-STAMP        TO LK-PERIOD-LO-STAMP.
042520     MOVE WK-PERIOD-HI-STAMP        TO LK-PERIOD-HI-STAMP.
042600
042700     CALL 'LPUL030' USING LK-REPORT-AREA
042800                           CH-CACHE-TABLE.
042900
043000 3200-EXIT.
043100     EXIT.
043200
043300*****************************************************************
043400* 3300-RUN-HTGAUGE.  Slice the cache to the high-traffic-gauge  *
043500* period and CALL LPUL040 to scan sub-buckets and emit alerts.  *
043600*****************************************************************
043700 3300-RUN-HTGAUGE.
043800     MOVE PM-HT-PERIOD-SECS         TO WK-SLICE-PERIOD-SECS.
043900     PERFORM 3410-FIND-SLICE-BOUNDS THRU 3410-EXIT
044000         WITH TEST BEFORE.
044100
044200     MOVE CH-SLICE-LO               TO LK-SLICE-LO.
044300     MOVE CH-SLICE-HI               TO LK-SLICE-HI.
044400     MOVE PM-HT-PERIOD-SECS         TO LK-PERIOD-SECS.
044500     MOVE PM-HT-THRESHOLD           TO LK-THRESHOLD.
044600
044700     CALL 'LPUL040' USING LK-REPORT-AREA
044800                           CH-CACHE-TABLE.
044900
045000     IF  PM-GS-PERIOD-SECS GREATER THAN PM-HT-PERIOD-SECS
045100         MOVE WK-TICK-CTR           TO WK-EVICT-BEFORE-TICK
045200     ELSE
045300         COMPUTE WK-EVICT-BEFORE-TICK =
045400                    WK-TICK-CTR + 1.
045500
045600 3300-EXIT.
045700     EXIT.
045800
045900*****************************************************************
046000* 3400-EVICT-CONSUMED.  Drop cache rows older than both units'  *
046100* current window once the longest-period unit has used them.    *
046200*****************************************************************
046300 3400-EVICT-CONSUMED.
046400     IF  CH-SLICE-HI LESS THAN CH-ENTRY-COUNT
046500         PERFORM 3450-SHIFT-DOWN     THRU 3450-EXIT
046600     ELSE
046700         MOVE ZEROES                 TO CH-ENTRY-COUNT.
046800
046900 3400-EXIT.
047000     EXIT.
047100
047200*****************************************************************
047300* 3410-FIND-SLICE-BOUNDS.  Locate the cache rows whose          *
047400* timestamp falls within the current tick's trailing period -   *
047500* a view (index pair), never a copy, per the business rule.     *
047600* The trailing period runs from WK-SLICE-PERIOD-SECS ticks       *
047700* before the current tick up to (but not past) the tick just    *
047800* elapsed - the calling unit loads WK-SLICE-PERIOD-SECS from     *
047900* its own PM-xx-PERIOD-SECS parameter before coming here, so     *
048000* GENSTATS and HTGAUGE each get their own window out of the      *
048100* same un-evicted cache instead of sharing one boundary.         *
048150* Also derives the period's own boundary as a comparable stamp   *
048160* (WK-FIRST-STAMP-ABS-N plus the tick offset, the same numeric   *
048170* space CH-TS-COMPARABLE lives in) so GENSTATS can still show    *
048180* the period's start/end when the slice comes back empty         *
048190* (ticket LP-0034).                                              *
048200*****************************************************************
048300 3410-FIND-SLICE-BOUNDS.
048400     COMPUTE WK-PERIOD-HI-TICK = WK-TICK-CTR - 1.
048500     COMPUTE WK-PERIOD-LO-TICK =
048600                WK-TICK-CTR - WK-SLICE-PERIOD-SECS.
048610     IF  WK-PERIOD-LO-TICK LESS THAN ZEROES
048620         MOVE ZEROES                 TO WK-PERIOD-LO-TICK.
048630
048640     COMPUTE WK-PERIOD-LO-STAMP =
048650                WK-FIRST-STAMP-ABS-N + WK-PERIOD-LO-TICK.
048660     COMPUTE WK-PERIOD-HI-STAMP =
048670                WK-FIRST-STAMP-ABS-N + WK-PERIOD-HI-TICK.
048700     MOVE ZEROES                     TO CH-SLICE-LO.
048800     MOVE ZEROES                     TO CH-SLICE-HI.
048900     MOVE 'N'                        TO WK-SLICE-DONE-SW.
049000
049100     IF  CH-ENTRY-COUNT GREATER THAN ZEROES
049200         PERFORM 3415-SCAN-ONE-ROW  THRU 3415-EXIT
049300             VARYING WK-SLICE-SUB FROM 1 BY 1
049400             UNTIL WK-SLICE-SUB GREATER THAN CH-ENTRY-COUNT
049500                OR WK-SLICE-DONE.
049600
049700 3410-EXIT.
049800     EXIT.
049900
050000*****************************************************************
050100* 3415-SCAN-ONE-ROW.  Test one cache row's elapsed-tick value    *
050200* against the trailing-period window.  The cache stays ascending*
050300* by timestamp (2200-INSERT-SORTED), so once a row's tick runs   *
050400* past the window's high end no later row can fall back into it *
050500* - the scan can stop right there instead of walking the rest   *
050600* of the table.                                                  *
050700*****************************************************************
050800 3415-SCAN-ONE-ROW.
050900     COMPUTE WK-ROW-TICK =
051000                CH-TS-COMPARABLE (WK-SLICE-SUB)
051100                                 - WK-FIRST-STAMP-ABS-N.
051200
051300     IF  WK-ROW-TICK GREATER THAN WK-PERIOD-HI-TICK
051400         MOVE 'Y'                    TO WK-SLICE-DONE-SW
051500     ELSE
051600     IF  WK-ROW-TICK NOT LESS THAN WK-PERIOD-LO-TICK
051700         PERFORM 3416-MARK-ROW-IN-SLICE THRU 3416-EXIT.
051800
051900 3415-EXIT.
052000     EXIT.
052100
052200*****************************************************************
052300* 3416-MARK-ROW-IN-SLICE.  Widen the slice to include the row    *
052400* the scan is currently on - the low end is only set once, the   *
052500* first time a row qualifies.                                    *
052600*****************************************************************
052700 3416-MARK-ROW-IN-SLICE.
052800     IF  CH-SLICE-LO EQUAL ZEROES
052900         MOVE WK-SLICE-SUB           TO CH-SLICE-LO.
053000     MOVE WK-SLICE-SUB               TO CH-SLICE-HI.
053100
053200 3416-EXIT.
053300     EXIT.
053400
053500*****************************************************************
053600* 3450-SHIFT-DOWN.  Compact the cache after an eviction.        *
053700*****************************************************************
053800 3450-SHIFT-DOWN.
053900     PERFORM 3455-SHIFT-ONE          THRU 3455-EXIT
054000         VARYING WK-SUB FROM 1 BY 1
054100         UNTIL WK-SUB GREATER THAN
054200                   (CH-ENTRY-COUNT - CH-SLICE-HI).
054300
054400     COMPUTE CH-ENTRY-COUNT = CH-ENTRY-COUNT - CH-SLICE-HI.
054500     ADD CH-SLICE-HI                 TO WK-EVICTED-COUNT.
054600
054700 3450-EXIT.
054800     EXIT.
054900
055000*****************************************************************
055100* 3455-SHIFT-ONE.  Move one surviving row down to close a gap.  *
055200*****************************************************************
055300 3455-SHIFT-ONE.
055400     COMPUTE WK-KEEP-SUB = CH-SLICE-HI + WK-SUB.
055500     MOVE CH-CACHE-ENTRY (WK-KEEP-SUB) TO CH-CACHE-ENTRY (WK-SUB).
055600
055700 3455-EXIT.
055800     EXIT.
055900
056000*****************************************************************
056100* 8000-TERMINATE.  Close the extract and print the run totals.  *
056200*****************************************************************
056300 8000-TERMINATE.
056400     CLOSE ACCESS-LOG-FILE.
056500
056600     MOVE WK-LINES-READ              TO RC-READ.
056700     MOVE WK-SKIPPED-COUNT           TO RC-SKIP.
056800     MOVE WK-INSERTED-COUNT          TO RC-KEPT.
056900     DISPLAY RUN-COMPLETE-MESSAGE.
057000
057100 8000-EXIT.
057200     EXIT.
057300
057400*****************************************************************
057500* 9990-SKIP-BAD-REC.  Malformed line - skip and continue, do    *
057600* not abort the run (equivalent of "ignoring a bad card").      *
057700*****************************************************************
057800 9990-SKIP-BAD-REC.
057900     MOVE WK-SKIP-REASON              TO SK-REASON.
058000     MOVE WK-LINES-READ               TO SK-LINE-NUMBER.
058100     DISPLAY SKIP-MESSAGE.
058200     ADD 1                            TO WK-SKIPPED-COUNT.
058300
058400 9990-EXIT.
058500     EXIT.
058600
058700*****************************************************************
058800* 9997-FILE-STATUS-ERROR.  Non-zero/non-EOF file status.        *
058900*****************************************************************
059000 9997-FILE-STATUS-ERROR.
059100     MOVE WK-FS-DDNAME                TO FE-DDNAME.
059200     MOVE WK-FS-CODE                  TO FE-STATUS.
059300     MOVE WK-FS-PARAGRAPH             TO FE-PARAGRAPH.
059400     DISPLAY FILE-STATUS-ERROR.
059500     PERFORM 9999-ABEND-RUN         THRU 9999-EXIT.
059600
059700 9997-EXIT.
059800     EXIT.
059900
060000*****************************************************************
060100* 9999-ABEND-RUN.  Unrecoverable condition - stop the job.      *
060200*****************************************************************
060300 9999-ABEND-RUN.
060400     MOVE 'FILE STATUS ERROR - SEE MESSAGE ABOVE'
060500                                       TO AB-REASON.
060600     DISPLAY RUN-ABEND-MESSAGE.
060700     STOP RUN.
060800
060900 9999-EXIT.
061000     EXIT.
