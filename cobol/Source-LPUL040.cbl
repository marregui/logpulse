000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    LPUL040.
000300 AUTHOR.        RICH JACKSON.
000400 INSTALLATION.  SHOP DATA CENTER - BATCH SYSTEMS.
000500 DATE-WRITTEN.  1994-09-12.
000600 DATE-COMPILED.
000700 SECURITY.      COMPANY CONFIDENTIAL - BATCH PRODUCTION LIBRARY.
000800*****************************************************************
000900*                                                               *
001000* LOGPULSE - HIGH TRAFFIC GAUGE                                 *
001100*                                                               *
001200* CALLed by LPUL010 once per high-traffic-gauge period.  Walks  *
001300* the period slice of CH-CACHE-TABLE one 1-second sub-bucket at *
001400* a time, starting at the truncated-to-second timestamp of the  *
001500* first record in the slice, and watches the running average    *
001600* (cumulative hits so far / sub-buckets elapsed so far) cross    *
001700* the configured threshold.  Unlike LPUL030, this program does   *
001800* NOT reset its own working storage between calls - the         *
001900* crossed/cleared switch and its last-known state carry forward  *
002000* from one period to the next for the life of the run, exactly   *
002100* the way the shop's older "gauge" reports have always worked.  *
002200*                                                                *
002300* Date       UserID    Description                              *
002400* ---------- --------  ---------------------------------------- *
002500* 1994-09-12 RJ        Original program - traffic-volume gauge   *
002600*                      for the third-shift capacity report.      *
002700* 1996-02-08 RJF       Corrected the running-average divisor to  *
002800*                      count elapsed buckets, not elapsed        *
002900*                      records (ticket unnumbered).              *
003000* 1999-01-24 RJ        Y2K - four-digit year plumbed through to  *
003100*                      LPUL050 for the sub-bucket serial calls;  *
003200*                      no windowing logic remains in this        *
003300*                      program.                                  *
003400* 2004-04-02 GLT       Added the crossed/cleared alert pair in   *
003500*                      place of the old single over-threshold    *
003600*                      count that used to feed the third-shift   *
003700*                      report.                                   *
003800* 2018-05-21 RJF       Reworked for the LogPulse project - now   *
003900*                      driven off CH-CACHE-TABLE and LK-REPORT-  *
004000*                      AREA shared with LPUL030 (ticket LP-0004).*
004100* 2018-07-09 RJ        State now correctly persists across       *
004200*                      periods instead of being cleared at the   *
004300*                      top of every CALL (ticket LP-0009).       *
004400* 2019-02-18 GLT       Offending-record index rules for both      *
004500*                      alert kinds brought in line with the      *
004600*                      GeneralStats reporting suite's timestamp  *
004700*                      display convention (ticket LP-0022).       *
004800*                                                                *
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-370.
005300 OBJECT-COMPUTER.  IBM-370.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900*****************************************************************
006000* DEFINE LOCAL VARIABLES                                        *
006100*****************************************************************
006200 01  WK-BUCKET              PIC  S9(05) COMP VALUE ZEROES.
006300 01  WK-MAX-BUCKET          PIC  S9(08) COMP VALUE ZEROES.
006400 01  WK-REC-BUCKET          PIC  S9(08) COMP VALUE ZEROES.
006500 01  WK-BUCKET-HITS         PIC  9(09) COMP VALUE ZEROES.
006600 01  WK-CUM-HITS            PIC  9(09) COMP VALUE ZEROES.
006700
006800*****************************************************************
006900* Packed view of the running hit total, fed to the third-shift  *
007000* capacity report the same way LPUL050 feeds its own day-count  *
007100* control report from a COMP-3 REDEFINE of a COMP field.        *
007200*****************************************************************
007300 01  WK-CUM-HITS-PACKED  REDEFINES WK-CUM-HITS
007400                              PIC 9(09) COMP-3.
007500
007600 01  WK-CUM-HITS-BEFORE     PIC  9(09) COMP VALUE ZEROES.
007700 01  WK-FIRST-ABS-SEC       PIC  S9(14) COMP VALUE ZEROES.
007800 01  WK-LAST-ABS-SEC        PIC  S9(14) COMP VALUE ZEROES.
007900 01  WK-REC-ABS-SEC         PIC  S9(14) COMP VALUE ZEROES.
008000 01  WK-AVG                 PIC  9(05)V9(02) VALUE ZEROES.
008100 01  WK-THRESH-FLOOR        PIC  S9(05) COMP VALUE ZEROES.
008200 01  WK-TARGET-INDEX        PIC  S9(09) COMP VALUE ZEROES.
008300
008400*****************************************************************
008500* Edited view of the bucket span, kept only for the odd trace   *
008600* run when SYSOUT is watched by hand - a COMP field will not    *
008700* DISPLAY its digits the way an edited PIC will.                *
008800*****************************************************************
008900 01  WK-MAX-BUCKET-ED  REDEFINES WK-MAX-BUCKET  PIC S9(08).
009000
009100 01  WK-ALERT-SUB           PIC  S9(05) COMP VALUE ZEROES.
009200
009300*****************************************************************
009400* WK-CROSSED-SW is the one field in this program that is NOT    *
009500* reset every call - it remembers, run to run, whether the      *
009600* gauge is presently in the "high traffic" state so the next    *
009700* period knows whether it is looking for a rise or a fall.      *
009800*****************************************************************
009900 01  WK-CROSSED-SW          PIC  X(01) VALUE 'N'.
010000     88  WK-IS-CROSSED          VALUE 'Y'.
010100     88  WK-NOT-CROSSED         VALUE 'N'.
010200
010300*****************************************************************
010400* Local work area for the CALL to LPUL050 - kept in WORKING-    *
010500* STORAGE, not LINKAGE SECTION, the same way LPUL010 keeps its  *
010600* own copy of this area (LPUL040 is itself a CALLed program but *
010700* is also a caller of LPUL050 in its own right).                *
010800*****************************************************************
010900 01  LK-STAMP-AREA.
011000     05  LK-STAMP-YYYY          PIC  9(04).
011100     05  LK-STAMP-MM            PIC  9(02).
011200     05  LK-STAMP-DD            PIC  9(02).
011300     05  LK-STAMP-HH            PIC  9(02).
011400     05  LK-STAMP-MN            PIC  9(02).
011500     05  LK-STAMP-SS            PIC  9(02).
011600     05  LK-STAMP-ABS-N         PIC  S9(14) COMP.
011700     05  FILLER                 PIC  X(05) VALUE SPACES.
011800
011900*****************************************************************
012000* Alert line - built as one fixed group with the literal text   *
012100* segments as FILLER, the same way LPUL030 builds its report    *
012200* lines.  ALERT-KIND in the conceptual HIGH-TRAFFIC-ALERT record *
012300* is only 24 bytes (a category flag); the printed kind text     *
012400* needs a couple more bytes than that, so this group carries    *
012500* its own wider copy rather than reusing that width.             *
012600*****************************************************************
012700 01  HT-ALERT-LINE.
012800     05  FILLER                 PIC  X(20)
012900                                 VALUE 'High Traffic Gauge ('.
013000     05  HT-AL-THRESHOLD        PIC  ZZZZ9.99.
013100     05  FILLER                 PIC  X(17)
013200                                 VALUE ' req. per sec.): '.
013300     05  HT-AL-KIND             PIC  X(26) VALUE SPACES.
013400     05  FILLER                 PIC  X(11) VALUE ' - hits = {'.
013500     05  HT-AL-HITS             PIC  ZZZZZZZZ9.
013600     05  FILLER                 PIC  X(08) VALUE '}, avg: '.
013700     05  HT-AL-AVG              PIC  ZZZZ9.99.
013800     05  FILLER                 PIC  X(14) VALUE ', triggered: {'.
013900     05  HT-AL-TS               PIC  X(19) VALUE SPACES.
014000     05  FILLER                 PIC  X(01) VALUE '}'.
014100     05  FILLER                 PIC  X(05) VALUE SPACES.
014200
014300*****************************************************************
014400* Short gauge-name echo the operator console has always shown - *
014500* the console does not have room for the full alert line, only  *
014600* the leading "High Traffic Gauge (nn.nn req. per sec.): " part.*
014700*****************************************************************
014800 01  HT-AL-CONSOLE-ECHO  REDEFINES HT-ALERT-LINE  PIC X(37).
014900
015000 01  HIGH-TRAFFIC-KIND.
015100     05  FILLER                 PIC  X(26) VALUE 'High Traffic'.
015200
015300 01  BACK-TO-NORMAL-KIND.
015400     05  FILLER                 PIC  X(26)
015500                                 VALUE 'Traffic is back to normal'.
015600
015700*****************************************************************
015800* LINKAGE SECTION - LK-REPORT-AREA carries the slice bounds and  *
015900* the configured threshold; CH-CACHE-TABLE is the ordered log    *
016000* cache LPUL010 slices.  Both shapes are shared verbatim with    *
016100* LPUL030 and LPULCHC.cpy.                                       *
016200*****************************************************************
016300 LINKAGE SECTION.
016400 01  LK-REPORT-AREA.
016500     05  LK-SLICE-LO            PIC  9(05) COMP.
016600     05  LK-SLICE-HI            PIC  9(05) COMP.
016700     05  LK-PERIOD-SECS         PIC  9(05).
016800     05  LK-THRESHOLD           PIC  9(05)V9(02).
016900     05  FILLER                 PIC  X(05) VALUE SPACES.
017000
017100     COPY LPULCHC.
017200
017300 PROCEDURE DIVISION USING LK-REPORT-AREA, CH-CACHE-TABLE.
017400
017500*****************************************************************
017600* Main process - an empty slice runs no sub-buckets and emits   *
017700* no alerts, but the crossed/cleared state is left untouched so *
017800* the next non-empty period picks up where this one left off.  *
017900*****************************************************************
018000     IF  LK-SLICE-HI GREATER THAN ZEROES
018100         PERFORM 1000-SCAN-SUB-BUCKETS THRU 1000-EXIT.
018200
018300     GOBACK.
018400
018500*****************************************************************
018600* 1000-SCAN-SUB-BUCKETS.  Locate the first and last record's     *
018700* absolute-second serial, derive how many 1-second sub-buckets   *
018800* the slice spans, then process them oldest first.               *
018900*****************************************************************
019000 1000-SCAN-SUB-BUCKETS.
019100     MOVE CH-TS-YYYY (LK-SLICE-LO)  TO LK-STAMP-YYYY.
019200     MOVE CH-TS-MM (LK-SLICE-LO)    TO LK-STAMP-MM.
019300     MOVE CH-TS-DD (LK-SLICE-LO)    TO LK-STAMP-DD.
019400     MOVE CH-TS-HH (LK-SLICE-LO)    TO LK-STAMP-HH.
019500     MOVE CH-TS-MN (LK-SLICE-LO)    TO LK-STAMP-MN.
019600     MOVE CH-TS-SS (LK-SLICE-LO)    TO LK-STAMP-SS.
019700     CALL 'LPUL050'                 USING LK-STAMP-AREA.
019800     MOVE LK-STAMP-ABS-N            TO WK-FIRST-ABS-SEC.
019900
020000     MOVE CH-TS-YYYY (LK-SLICE-HI)  TO LK-STAMP-YYYY.
020100     MOVE CH-TS-MM (LK-SLICE-HI)    TO LK-STAMP-MM.
020200     MOVE CH-TS-DD (LK-SLICE-HI)    TO LK-STAMP-DD.
020300     MOVE CH-TS-HH (LK-SLICE-HI)    TO LK-STAMP-HH.
020400     MOVE CH-TS-MN (LK-SLICE-HI)    TO LK-STAMP-MN.
020500     MOVE CH-TS-SS (LK-SLICE-HI)    TO LK-STAMP-SS.
020600     CALL 'LPUL050'                 USING LK-STAMP-AREA.
020700     MOVE LK-STAMP-ABS-N            TO WK-LAST-ABS-SEC.
020800
020900     COMPUTE WK-MAX-BUCKET = WK-LAST-ABS-SEC - WK-FIRST-ABS-SEC.
021000     MOVE ZEROES                    TO WK-CUM-HITS.
021100
021200     PERFORM 1100-PROCESS-ONE-BUCKET THRU 1100-EXIT
021300         VARYING WK-BUCKET FROM 0 BY 1
021400         UNTIL WK-BUCKET GREATER THAN WK-MAX-BUCKET.
021500
021600 1000-EXIT.
021700     EXIT.
021800
021900*****************************************************************
022000* 1100-PROCESS-ONE-BUCKET.  Sum the hits whose sub-bucket index  *
022100* equals WK-BUCKET, fold them into the running total, compute    *
022200* the average and test it against the threshold.                *
022300*****************************************************************
022400 1100-PROCESS-ONE-BUCKET.
022500     MOVE WK-CUM-HITS               TO WK-CUM-HITS-BEFORE.
022600     MOVE ZEROES                    TO WK-BUCKET-HITS.
022700
022800     PERFORM 1110-SCAN-FOR-BUCKET   THRU 1110-EXIT
022900         VARYING CH-SIX FROM LK-SLICE-LO BY 1
023000         UNTIL CH-SIX GREATER THAN LK-SLICE-HI.
023100
023200     ADD WK-BUCKET-HITS              TO WK-CUM-HITS.
023300
023400     COMPUTE WK-AVG ROUNDED = WK-CUM-HITS / (WK-BUCKET + 1).
023500
023600     PERFORM 1200-CHECK-CROSSING    THRU 1200-EXIT.
023700
023800 1100-EXIT.
023900     EXIT.
024000
024100*****************************************************************
024200* 1110-SCAN-FOR-BUCKET.  A record belongs to WK-BUCKET when its  *
024300* absolute-second serial, less the slice's first-record serial, *
024400* equals the bucket number - i.e. it fell in that elapsed        *
024500* second of the period.                                          *
024600*****************************************************************
024700 1110-SCAN-FOR-BUCKET.
024800     MOVE CH-TS-YYYY (CH-SIX)       TO LK-STAMP-YYYY.
024900     MOVE CH-TS-MM (CH-SIX)         TO LK-STAMP-MM.
025000     MOVE CH-TS-DD (CH-SIX)         TO LK-STAMP-DD.
025100     MOVE CH-TS-HH (CH-SIX)         TO LK-STAMP-HH.
025200     MOVE CH-TS-MN (CH-SIX)         TO LK-STAMP-MN.
025300     MOVE CH-TS-SS (CH-SIX)         TO LK-STAMP-SS.
025400     CALL 'LPUL050'                 USING LK-STAMP-AREA.
025500     MOVE LK-STAMP-ABS-N            TO WK-REC-ABS-SEC.
025600
025700     COMPUTE WK-REC-BUCKET =
025800                WK-REC-ABS-SEC - WK-FIRST-ABS-SEC.
025900
026000     IF  WK-REC-BUCKET EQUAL WK-BUCKET
026100         ADD 1                      TO WK-BUCKET-HITS.
026200
026300 1110-EXIT.
026400     EXIT.
026500
026600*****************************************************************
026700* 1200-CHECK-CROSSING.  Strict > raises the alert, strict <      *
026800* clears it - a value sitting exactly on the threshold changes   *
026900* nothing either way.                                            *
027000*****************************************************************
027100 1200-CHECK-CROSSING.
027200     IF  WK-NOT-CROSSED
027300         AND WK-AVG GREATER THAN LK-THRESHOLD
027400         COMPUTE WK-THRESH-FLOOR = LK-THRESHOLD
027500         COMPUTE WK-TARGET-INDEX =
027600                    WK-CUM-HITS-BEFORE + WK-THRESH-FLOOR
027700         PERFORM 1210-CLAMP-INDEX  THRU 1210-EXIT
027800         PERFORM 1300-EMIT-HIGH-TRAFFIC THRU 1300-EXIT
027900         MOVE 'Y'                   TO WK-CROSSED-SW
028000     ELSE
028100     IF  WK-IS-CROSSED
028200         AND WK-AVG LESS THAN LK-THRESHOLD
028300         MOVE WK-CUM-HITS           TO WK-TARGET-INDEX
028400         PERFORM 1210-CLAMP-INDEX  THRU 1210-EXIT
028500         PERFORM 1400-EMIT-BACK-TO-NORMAL THRU 1400-EXIT
028600         MOVE 'N'                   TO WK-CROSSED-SW.
028700
028800 1200-EXIT.
028900     EXIT.
029000
029100*****************************************************************
029200* 1210-CLAMP-INDEX.  WK-TARGET-INDEX is a 0-based offset into    *
029300* the slice; hold it inside the slice's actual bounds before     *
029400* using it to find the offending record.                         *
029500*****************************************************************
029600 1210-CLAMP-INDEX.
029700     IF  WK-TARGET-INDEX LESS THAN ZEROES
029800         MOVE ZEROES                TO WK-TARGET-INDEX.
029900
030000     COMPUTE WK-ALERT-SUB = LK-SLICE-LO + WK-TARGET-INDEX.
030100
030200     IF  WK-ALERT-SUB GREATER THAN LK-SLICE-HI
030300         MOVE LK-SLICE-HI           TO WK-ALERT-SUB.
030400
030500 1210-EXIT.
030600     EXIT.
030700
030800*****************************************************************
030900* 1300-EMIT-HIGH-TRAFFIC.  Format and print the crossing alert. *
031000*****************************************************************
031100 1300-EMIT-HIGH-TRAFFIC.
031200     MOVE LK-THRESHOLD               TO HT-AL-THRESHOLD.
031300     MOVE HIGH-TRAFFIC-KIND          TO HT-AL-KIND.
031400     MOVE WK-CUM-HITS                TO HT-AL-HITS.
031500     MOVE WK-AVG                     TO HT-AL-AVG.
031600     MOVE CH-TS-COMPARABLE (WK-ALERT-SUB) TO HT-AL-TS.
031700     DISPLAY HT-ALERT-LINE.
031800
031900 1300-EXIT.
032000     EXIT.
032100
032200*****************************************************************
032300* 1400-EMIT-BACK-TO-NORMAL.  Format and print the clearing       *
032400* alert.                                                         *
032500*****************************************************************
032600 1400-EMIT-BACK-TO-NORMAL.
032700     MOVE LK-THRESHOLD               TO HT-AL-THRESHOLD.
032800     MOVE BACK-TO-NORMAL-KIND        TO HT-AL-KIND.
032900     MOVE WK-CUM-HITS                TO HT-AL-HITS.
033000     MOVE WK-AVG                     TO HT-AL-AVG.
033100     MOVE CH-TS-COMPARABLE (WK-ALERT-SUB) TO HT-AL-TS.
033200     DISPLAY HT-ALERT-LINE.
033300
033400 1400-EXIT.
033500     EXIT.
